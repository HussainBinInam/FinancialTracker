000100*******************************************************
000110*                                                      *
000120*        PFT SUITE - CASH FLOW REPORT                    *
000130*           ONE CALL PER RUN, COVERS THE ENTIRE          *
000140*           DATE RANGE FOUND IN THE TRANSACTION          *
000150*           TABLE. RUNNING BALANCE, ASCENDING DATE.      *
000160*           CALLED BY FT000.                             *
000170*                                                      *
000180*******************************************************
000190*
000200 IDENTIFICATION          DIVISION.
000210*========================================
000220*
000230 PROGRAM-ID.             FT300.
000240 AUTHOR.                 C M BERESFORD.
000250 INSTALLATION.           PFT SUITE - PERSONAL FINANCE.
000260 DATE-WRITTEN.           22/03/26.
000270 DATE-COMPILED.
000280 SECURITY.               UNCLASSIFIED. IN-HOUSE USE ONLY.
000290*
000300*    REMARKS.            COPIES THE IN-RANGE TRANSACTIONS
000310*                        TO ITS OWN SMALL TABLE AND SORTS
000320*                        THAT - THE SHARED TRANSACTION
000330*                        TABLE IS NOT RE-ORDERED, FT100/
000340*                        FT200/FT400 STILL NEED IT AS
000350*                        LOADED. PATTERN BORROWED FROM
000360*                        VACPRINT'S AA050 DETAIL LOOP.
000370*
000380* CHANGES:
000390* 22/03/26 CMB -     CREATED.
000400*
000410 ENVIRONMENT              DIVISION.
000420*========================================
000430 COPY "ENVDIV.COB".
000440 INPUT-OUTPUT             SECTION.
000450 FILE-CONTROL.
000460*
000470 DATA                     DIVISION.
000480 FILE SECTION.
000490*
000500 WORKING-STORAGE SECTION.
000510*----------------------------------------
000520 77  PROG-NAME              PIC X(15) VALUE "FT300 (1.0)".
000530*
000540 01  WS300-SEL-TABLE.
000550     03  WS300-SEL-COUNT        PIC 9(05)     COMP  VALUE ZERO.
000560     03  WS300-SEL-ENTRY        OCCURS 6000 TIMES
000570                                 INDEXED BY SX-IDX.
000580         05  WS300-SE-DATE          PIC 9(08)     COMP.
000590         05  WS300-SE-TYPE          PIC X(01).
000600         05  WS300-SE-CATEGORY-NAME PIC X(20).
000610         05  WS300-SE-DESCRIPTION   PIC X(30).
000620         05  WS300-SE-AMOUNT        PIC S9(09)V99 COMP-3.
000630*
000640 01  WS300-SWAP-ENTRY.
000650     03  WS300-SW-DATE          PIC 9(08)     COMP.
000660     03  WS300-SW-TYPE          PIC X(01).
000670     03  WS300-SW-CATEGORY-NAME PIC X(20).
000680     03  WS300-SW-DESCRIPTION   PIC X(30).
000690     03  WS300-SW-AMOUNT        PIC S9(09)V99 COMP-3.
000700*
000710 01  WS300-BALANCES.
000720     03  WS300-OPENING          PIC S9(09)V99 COMP-3.
000730     03  WS300-RUNNING          PIC S9(09)V99 COMP-3.
000740     03  WS300-CLOSING          PIC S9(09)V99 COMP-3.
000750     03  WS300-NET-CHANGE       PIC S9(09)V99 COMP-3.
000760     03  FILLER                 PIC X(04).
000770*
000780 01  WS300-SORT-WORK.
000790     03  WS300-I                PIC 9(05)     COMP.
000800     03  WS300-J                PIC 9(05)     COMP.
000810     03  WS300-MIN-IDX          PIC 9(05)     COMP.
000820     03  FILLER                 PIC X(04).
000830*
000840 01  WS300-FMT-WORK.
000850     03  WS300-FMT-IN           PIC 9(08)     COMP.
000860     03  WS300-FMT-CCYYMM       PIC 9(06)     COMP.
000870     03  WS300-FMT-YEAR         PIC 9(04).
000880     03  WS300-FMT-MONTH        PIC 9(02).
000890     03  WS300-FMT-DAY          PIC 9(02).
000900     03  WS300-FMT-OUT          PIC X(10).
000910     03  WS300-TITLE-START      PIC X(10).
000920     03  WS300-TITLE-END        PIC X(10).
000930*
000940 01  WS300-HEADING-LINE.
000950     03  WS300-HD-TEXT          PIC X(60).
000960     03  FILLER                 PIC X(72).
000970*
000980 01  WS300-SUMMARY-LINE         REDEFINES WS300-HEADING-LINE.
000990     03  WS300-SL-LABEL         PIC X(20).
001000     03  WS300-SL-AMOUNT        PIC -ZZZ,ZZZ,ZZ9.99.
001010     03  FILLER                 PIC X(97).
001020*
001030 01  WS300-DETAIL-LINE          REDEFINES WS300-HEADING-LINE.
001040     03  WS300-DL-DATE          PIC X(10).
001050     03  FILLER                 PIC X(02).
001060     03  WS300-DL-TYPE          PIC X(01).
001070     03  FILLER                 PIC X(04).
001080     03  WS300-DL-CATEGORY      PIC X(20).
001090     03  FILLER                 PIC X(02).
001100     03  WS300-DL-DESCRIPTION   PIC X(30).
001110     03  FILLER                 PIC X(02).
001120     03  WS300-DL-AMOUNT        PIC -ZZZ,ZZZ,ZZ9.99.
001130     03  FILLER                 PIC X(02).
001140     03  WS300-DL-BALANCE       PIC -ZZZ,ZZZ,ZZ9.99.
001150     03  FILLER                 PIC X(29).
001160*
001170*    RAW DEBUG VIEW - KEPT FROM THE PYRGSTR HABIT OF A
001180*    CHARACTER DUMP REDEFINE, NOT CALLED IN NORMAL RUNS.
001190 01  WS300-RAW-LINE             REDEFINES WS300-HEADING-LINE
001200                                 PIC X(132).
001210*
001220 01  WS300-DASH-LINE            PIC X(132) VALUE ALL "-".
001230*
001240 LINKAGE SECTION.
001250*----------------------------------------
001260     COPY "WSFT300.COB".
001270     COPY "WSPFTBL.COB".
001280     COPY "WSFT900.COB".
001290*
001300 PROCEDURE DIVISION USING FT300-WS, PFT-TRANSACTION-TABLE,
001310     PFT-CATEGORY-TABLE, FT900-WS.
001320*========================================
001330*
001340 0000-MAIN-CONTROL.
001350     PERFORM 1000-PRINT-TITLE THRU 1000-EXIT.
001360     PERFORM 2000-OPENING-BALANCE THRU 2000-EXIT.
001370     PERFORM 3000-SELECT-PERIOD THRU 3000-EXIT.
001380     PERFORM 3500-SORT-PERIOD THRU 3500-EXIT.
001390     PERFORM 4000-DETAIL-LOOP THRU 4000-EXIT.
001400     PERFORM 5000-CLOSING-BALANCE THRU 5000-EXIT.
001410     GOBACK.
001420*
001430*    1000-SERIES - REPORT TITLE.
001440*
001450 1000-PRINT-TITLE.
001460     MOVE FT300-START-DATE TO WS300-FMT-IN.
001470     PERFORM 9000-FORMAT-DATE THRU 9000-EXIT.
001480     MOVE WS300-FMT-OUT TO WS300-TITLE-START.
001490     MOVE FT300-END-DATE TO WS300-FMT-IN.
001500     PERFORM 9000-FORMAT-DATE THRU 9000-EXIT.
001510     MOVE WS300-FMT-OUT TO WS300-TITLE-END.
001520     MOVE SPACES TO WS300-HD-TEXT.
001530     STRING "CASH FLOW REPORT FOR "  DELIMITED BY SIZE
001540            WS300-TITLE-START       DELIMITED BY SIZE
001550            " TO "                  DELIMITED BY SIZE
001560            WS300-TITLE-END         DELIMITED BY SIZE
001570            INTO WS300-HD-TEXT.
001580     PERFORM 8000-PRINT-HEADING-LINE THRU 8000-EXIT.
001590     PERFORM 8100-PRINT-DASH-LINE THRU 8100-EXIT.
001600 1000-EXIT.
001610     EXIT.
001620*
001630*    2000-SERIES - OPENING BALANCE, EVERYTHING STRICTLY
001640*    BEFORE THE PERIOD START.
001650*
001660 2000-OPENING-BALANCE.
001670     MOVE ZERO TO WS300-OPENING.
001680     PERFORM 2100-CHECK-ONE-TRAN THRU 2100-EXIT
001690        VARYING TX-IDX FROM 1 BY 1
001700        UNTIL TX-IDX > TRAN-ENTRY-COUNT.
001710     MOVE "OPENING BALANCE:" TO WS300-SL-LABEL.
001720     MOVE WS300-OPENING TO WS300-SL-AMOUNT.
001730     PERFORM 8200-PRINT-SUMMARY-LINE THRU 8200-EXIT.
001740 2000-EXIT.
001750     EXIT.
001760*
001770 2100-CHECK-ONE-TRAN.
001780     IF TE-DATE (TX-IDX) NOT < FT300-START-DATE
001790        GO TO 2100-EXIT.
001800     IF TE-TYPE (TX-IDX) = "I"
001810        ADD TE-AMOUNT (TX-IDX) TO WS300-OPENING
001820     ELSE
001830        SUBTRACT TE-AMOUNT (TX-IDX) FROM WS300-OPENING.
001840 2100-EXIT.
001850     EXIT.
001860*
001870*    3000-SERIES - COPY THE IN-RANGE TRANSACTIONS TO OUR
001880*    OWN TABLE, COLUMN HEADING PRINTED HERE TOO.
001890*
001900 3000-SELECT-PERIOD.
001910     MOVE SPACES TO WS300-HD-TEXT.
001920     STRING "DATE       TY CATEGORY             "  DELIMITED
001930            BY SIZE
001940            "DESCRIPTION                   AMOUNT         "
001950            DELIMITED BY SIZE
001960            "BALANCE" DELIMITED BY SIZE
001970            INTO WS300-HD-TEXT.
001980     PERFORM 8000-PRINT-HEADING-LINE THRU 8000-EXIT.
001990     PERFORM 8100-PRINT-DASH-LINE THRU 8100-EXIT.
002000     MOVE ZERO TO WS300-SEL-COUNT.
002010     PERFORM 3100-COPY-ONE-TRAN THRU 3100-EXIT
002020        VARYING TX-IDX FROM 1 BY 1
002030        UNTIL TX-IDX > TRAN-ENTRY-COUNT.
002040 3000-EXIT.
002050     EXIT.
002060*
002070 3100-COPY-ONE-TRAN.
002080     IF TE-DATE (TX-IDX) < FT300-START-DATE
002090        GO TO 3100-EXIT.
002100     IF TE-DATE (TX-IDX) > FT300-END-DATE
002110        GO TO 3100-EXIT.
002120     ADD 1 TO WS300-SEL-COUNT.
002130     SET SX-IDX TO WS300-SEL-COUNT.
002140     MOVE TE-DATE (TX-IDX) TO WS300-SE-DATE (SX-IDX).
002150     MOVE TE-TYPE (TX-IDX) TO WS300-SE-TYPE (SX-IDX).
002160     MOVE TE-DESCRIPTION (TX-IDX)
002170        TO WS300-SE-DESCRIPTION (SX-IDX).
002180     MOVE TE-AMOUNT (TX-IDX) TO WS300-SE-AMOUNT (SX-IDX).
002190     MOVE "UNCATEGORIZED" TO WS300-SE-CATEGORY-NAME (SX-IDX).
002200     IF CAT-ENTRY-COUNT = ZERO
002210        GO TO 3100-EXIT.
002220     SET CT-IDX TO 1.
002230     SEARCH CAT-ENTRY
002240        AT END
002250           CONTINUE
002260        WHEN CE-ID (CT-IDX) = TE-CATEGORY-ID (TX-IDX)
002270           MOVE CE-NAME (CT-IDX)
002280              TO WS300-SE-CATEGORY-NAME (SX-IDX).
002290 3100-EXIT.
002300     EXIT.
002310*
002320*    3500-SERIES - ASCENDING SELECTION SORT BY DATE.
002330*
002340 3500-SORT-PERIOD.
002350     IF WS300-SEL-COUNT < 2
002360        GO TO 3500-EXIT.
002370     PERFORM 3510-OUTER-PASS THRU 3510-EXIT
002380        VARYING WS300-I FROM 1 BY 1
002390        UNTIL WS300-I > WS300-SEL-COUNT.
002400 3500-EXIT.
002410     EXIT.
002420*
002430 3510-OUTER-PASS.
002440     MOVE WS300-I TO WS300-MIN-IDX.
002450     PERFORM 3520-INNER-SCAN THRU 3520-EXIT
002460        VARYING WS300-J FROM WS300-I BY 1
002470        UNTIL WS300-J > WS300-SEL-COUNT.
002480     IF WS300-MIN-IDX NOT = WS300-I
002490        PERFORM 3530-SWAP-ENTRIES THRU 3530-EXIT.
002500 3510-EXIT.
002510     EXIT.
002520*
002530 3520-INNER-SCAN.
002540     IF WS300-SE-DATE (WS300-J) < WS300-SE-DATE (WS300-MIN-IDX)
002550        MOVE WS300-J TO WS300-MIN-IDX.
002560 3520-EXIT.
002570     EXIT.
002580*
002590 3530-SWAP-ENTRIES.
002600     MOVE WS300-SE-DATE (WS300-I) TO WS300-SW-DATE.
002610     MOVE WS300-SE-TYPE (WS300-I) TO WS300-SW-TYPE.
002620     MOVE WS300-SE-CATEGORY-NAME (WS300-I)
002630        TO WS300-SW-CATEGORY-NAME.
002640     MOVE WS300-SE-DESCRIPTION (WS300-I) TO WS300-SW-DESCRIPTION.
002650     MOVE WS300-SE-AMOUNT (WS300-I) TO WS300-SW-AMOUNT.
002660     MOVE WS300-SE-DATE (WS300-MIN-IDX)
002670        TO WS300-SE-DATE (WS300-I).
002680     MOVE WS300-SE-TYPE (WS300-MIN-IDX)
002690        TO WS300-SE-TYPE (WS300-I).
002700     MOVE WS300-SE-CATEGORY-NAME (WS300-MIN-IDX)
002710        TO WS300-SE-CATEGORY-NAME (WS300-I).
002720     MOVE WS300-SE-DESCRIPTION (WS300-MIN-IDX)
002730        TO WS300-SE-DESCRIPTION (WS300-I).
002740     MOVE WS300-SE-AMOUNT (WS300-MIN-IDX)
002750        TO WS300-SE-AMOUNT (WS300-I).
002760     MOVE WS300-SW-DATE TO WS300-SE-DATE (WS300-MIN-IDX).
002770     MOVE WS300-SW-TYPE TO WS300-SE-TYPE (WS300-MIN-IDX).
002780     MOVE WS300-SW-CATEGORY-NAME
002790        TO WS300-SE-CATEGORY-NAME (WS300-MIN-IDX).
002800     MOVE WS300-SW-DESCRIPTION
002810        TO WS300-SE-DESCRIPTION (WS300-MIN-IDX).
002820     MOVE WS300-SW-AMOUNT TO WS300-SE-AMOUNT (WS300-MIN-IDX).
002830 3530-EXIT.
002840     EXIT.
002850*
002860*    4000-SERIES - DETAIL LINES, RUNNING BALANCE.
002870*
002880 4000-DETAIL-LOOP.
002890     MOVE WS300-OPENING TO WS300-RUNNING.
002900     IF WS300-SEL-COUNT = ZERO
002910        GO TO 4000-EXIT.
002920     PERFORM 4100-PRINT-ONE-DETAIL THRU 4100-EXIT
002930        VARYING SX-IDX FROM 1 BY 1
002940        UNTIL SX-IDX > WS300-SEL-COUNT.
002950 4000-EXIT.
002960     EXIT.
002970*
002980 4100-PRINT-ONE-DETAIL.
002990     IF WS300-SE-TYPE (SX-IDX) = "I"
003000        ADD WS300-SE-AMOUNT (SX-IDX) TO WS300-RUNNING
003010     ELSE
003020        SUBTRACT WS300-SE-AMOUNT (SX-IDX) FROM WS300-RUNNING.
003030     MOVE WS300-SE-DATE (SX-IDX) TO WS300-FMT-IN.
003040     PERFORM 9000-FORMAT-DATE THRU 9000-EXIT.
003050     MOVE WS300-FMT-OUT TO WS300-DL-DATE.
003060     MOVE WS300-SE-TYPE (SX-IDX) TO WS300-DL-TYPE.
003070     MOVE WS300-SE-CATEGORY-NAME (SX-IDX) TO WS300-DL-CATEGORY.
003080     MOVE WS300-SE-DESCRIPTION (SX-IDX) TO WS300-DL-DESCRIPTION.
003090     MOVE WS300-SE-AMOUNT (SX-IDX) TO WS300-DL-AMOUNT.
003100     MOVE WS300-RUNNING TO WS300-DL-BALANCE.
003110     PERFORM 8300-PRINT-DETAIL-LINE THRU 8300-EXIT.
003120 4100-EXIT.
003130     EXIT.
003140*
003150*    5000-SERIES - CLOSING BALANCE AND NET CHANGE.
003160*
003170 5000-CLOSING-BALANCE.
003180     MOVE WS300-RUNNING TO WS300-CLOSING.
003190     COMPUTE WS300-NET-CHANGE = WS300-CLOSING - WS300-OPENING.
003200     PERFORM 8100-PRINT-DASH-LINE THRU 8100-EXIT.
003210     MOVE "CLOSING BALANCE:" TO WS300-SL-LABEL.
003220     MOVE WS300-CLOSING TO WS300-SL-AMOUNT.
003230     PERFORM 8200-PRINT-SUMMARY-LINE THRU 8200-EXIT.
003240     MOVE "NET CHANGE:" TO WS300-SL-LABEL.
003250     MOVE WS300-NET-CHANGE TO WS300-SL-AMOUNT.
003260     PERFORM 8200-PRINT-SUMMARY-LINE THRU 8200-EXIT.
003270 5000-EXIT.
003280     EXIT.
003290*
003300*    9000-SERIES - FORMAT A CCYYMMDD DATE AS CCYY-MM-DD.
003310*
003320 9000-FORMAT-DATE.
003330     DIVIDE WS300-FMT-IN BY 100 GIVING WS300-FMT-CCYYMM
003340        REMAINDER WS300-FMT-DAY.
003350     DIVIDE WS300-FMT-CCYYMM BY 100 GIVING WS300-FMT-YEAR
003360        REMAINDER WS300-FMT-MONTH.
003370     STRING WS300-FMT-YEAR  DELIMITED BY SIZE
003380            "-"             DELIMITED BY SIZE
003390            WS300-FMT-MONTH DELIMITED BY SIZE
003400            "-"             DELIMITED BY SIZE
003410            WS300-FMT-DAY   DELIMITED BY SIZE
003420            INTO WS300-FMT-OUT.
003430 9000-EXIT.
003440     EXIT.
003450*
003460*    8000-SERIES - COMMON LINE BUILD/WRITE HELPERS.
003470*
003480 8000-PRINT-HEADING-LINE.
003490     MOVE WS300-HEADING-LINE TO FT900-PRINT-LINE.
003500     MOVE 2 TO FT900-FUNCTION.
003510     CALL "FT900" USING FT900-WS.
003520 8000-EXIT.
003530     EXIT.
003540*
003550 8100-PRINT-DASH-LINE.
003560     MOVE WS300-DASH-LINE TO FT900-PRINT-LINE.
003570     MOVE 2 TO FT900-FUNCTION.
003580     CALL "FT900" USING FT900-WS.
003590 8100-EXIT.
003600     EXIT.
003610*
003620 8200-PRINT-SUMMARY-LINE.
003630     MOVE WS300-SUMMARY-LINE TO FT900-PRINT-LINE.
003640     MOVE 2 TO FT900-FUNCTION.
003650     CALL "FT900" USING FT900-WS.
003660 8200-EXIT.
003670     EXIT.
003680*
003690 8300-PRINT-DETAIL-LINE.
003700     MOVE WS300-DETAIL-LINE TO FT900-PRINT-LINE.
003710     MOVE 2 TO FT900-FUNCTION.
003720     CALL "FT900" USING FT900-WS.
003730 8300-EXIT.
003740     EXIT.
003750*
