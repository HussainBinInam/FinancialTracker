000100*******************************************************
000110*                                                      *
000120*        PFT SUITE - REPORT FILE WRITER                 *
000130*           OPENS, WRITES AND CLOSES THE REPORT         *
000140*           FILE FOR EVERY OTHER PFT PROGRAM.           *
000150*           ALSO PRINTS THE END-OF-JOB CONTROL          *
000160*           TOTALS BLOCK.                               *
000170*                                                      *
000180*******************************************************
000190*
000200 IDENTIFICATION          DIVISION.
000210*========================================
000220*
000230 PROGRAM-ID.             FT900.
000240 AUTHOR.                 V B COEN.
000250 INSTALLATION.           PFT SUITE - PERSONAL FINANCE.
000260 DATE-WRITTEN.           11/01/90.
000270 DATE-COMPILED.
000280 SECURITY.               UNCLASSIFIED. IN-HOUSE USE ONLY.
000290*
000300*    REMARKS.            SOLE OWNER OF THE REPORT FD - NO
000310*                        OTHER PROGRAM OPENS IT. CALLERS PASS
000320*                        A BUILT PRINT LINE AND WE WRITE IT.
000330*                        REPORT WRITER NOT USED, SEE FT100
000340*                        CHANGE LOG FOR WHY.
000350*
000360* CHANGES:
000370* 11/01/90 JFM -     CREATED - REPLACES PYRGSTR REPORT WRITER
000380*                    BLOCK, HAND-BUILT WRITE OF A 132 LINE.
000390* 08/07/98 JFM - 1.1 Y2K REVIEW - NO DATE FIELDS HERE, OK.
000400* 19/03/26 CMB - 2.0 ADDED FUNC 3 CONTROL TOTALS FOOTER.
000410*
000420 ENVIRONMENT              DIVISION.
000430*========================================
000440 COPY "ENVDIV.COB".
000450 INPUT-OUTPUT             SECTION.
000460 FILE-CONTROL.
000470     COPY "SELPFRPT.COB".
000480*
000490 DATA                     DIVISION.
000500 FILE SECTION.
000510     COPY "FDPFRPT.COB".
000520*
000530 WORKING-STORAGE SECTION.
000540*----------------------------------------
000550 77  PROG-NAME              PIC X(15) VALUE "FT900 (2.0)".
000560*
000570 01  WS900-COUNTERS.
000580     03  WS900-LINE-COUNT   PIC 9(04)  COMP  VALUE ZERO.
000590     03  WS900-PAGE-COUNT   PIC 9(04)  COMP  VALUE ZERO.
000600     03  FILLER             PIC X(04).
000610*
000620*    RAW VIEW FOR THE ODD DEBUG DISPLAY, SEE PY000 HABIT.
000630 01  WS900-COUNTERS-RAW     REDEFINES WS900-COUNTERS
000640                             PIC X(12).
000650*
000660 01  WS900-CTRL-LINE.
000670     03  WS900-CL-LABEL     PIC X(30).
000680     03  WS900-CL-VALUE     PIC ZZZ,ZZ9.
000690     03  FILLER             PIC X(96).
000700*
000710*    MONEY VIEW KEPT FOR WHEN CONTROL TOTALS CARRY AN
000720*    INCOME/EXPENSE FIGURE - NOT CALLED TODAY.
000730 01  WS900-CTRL-LINE-MONEY  REDEFINES WS900-CTRL-LINE.
000740     03  WS900-CM-LABEL     PIC X(30).
000750     03  WS900-CM-AMOUNT    PIC -ZZZ,ZZZ,ZZ9.99.
000760     03  FILLER             PIC X(87).
000770*
000780 01  WS900-PAGE-HDG         REDEFINES WS900-CTRL-LINE.
000790     03  WS900-PH-TEXT      PIC X(50).
000800     03  FILLER             PIC X(82).
000810*
000820 01  WS900-BLANK-LINE       PIC X(132) VALUE SPACES.
000830*
000840 LINKAGE SECTION.
000850*----------------------------------------
000860     COPY "WSFT900.COB".
000870*
000880 PROCEDURE DIVISION USING FT900-WS.
000890*========================================
000900*
000910 0000-MAIN-CONTROL.
000920     IF FT900-FUNC-OPEN
000930        PERFORM 1000-OPEN-REPORT THRU 1000-EXIT
000940     ELSE
000950     IF FT900-FUNC-WRITE-LINE
000960        PERFORM 2000-WRITE-LINE THRU 2000-EXIT
000970     ELSE
000980     IF FT900-FUNC-WRITE-CONTROLS
000990        PERFORM 3000-WRITE-CONTROLS THRU 3000-EXIT
001000     ELSE
001010     IF FT900-FUNC-CLOSE
001020        PERFORM 4000-CLOSE-REPORT THRU 4000-EXIT.
001030     GOBACK.
001040*
001050*    1000-SERIES - OPEN THE REPORT FILE.
001060*
001070 1000-OPEN-REPORT.
001080     OPEN OUTPUT PFT-REPORT-FILE.
001090     MOVE ZERO TO WS900-LINE-COUNT.
001100     MOVE 1 TO WS900-PAGE-COUNT.
001110 1000-EXIT.
001120     EXIT.
001130*
001140*    2000-SERIES - WRITE ONE CALLER-BUILT DETAIL LINE.
001150*
001160 2000-WRITE-LINE.
001170     MOVE FT900-PRINT-LINE TO PFT-REPORT-LINE.
001180     WRITE PFT-REPORT-LINE.
001190     ADD 1 TO WS900-LINE-COUNT.
001200     IF WS900-LINE-COUNT > 55
001210        MOVE WS900-BLANK-LINE TO PFT-REPORT-LINE
001220        WRITE PFT-REPORT-LINE
001230        MOVE ZERO TO WS900-LINE-COUNT
001240        ADD 1 TO WS900-PAGE-COUNT.
001250 2000-EXIT.
001260     EXIT.
001270*
001280*    3000-SERIES - END OF JOB CONTROL TOTALS FOOTER.
001290*
001300 3000-WRITE-CONTROLS.
001310     MOVE WS900-BLANK-LINE TO PFT-REPORT-LINE.
001320     WRITE PFT-REPORT-LINE.
001330     MOVE "CONTROL TOTALS - RECORDS READ" TO WS900-CL-LABEL.
001340     MOVE ZERO TO WS900-CL-VALUE.
001350     MOVE WS900-CTRL-LINE TO PFT-REPORT-LINE.
001360     WRITE PFT-REPORT-LINE.
001370     MOVE "TRANSACTIONS READ" TO WS900-CL-LABEL.
001380     MOVE FT900-TRAN-READ TO WS900-CL-VALUE.
001390     MOVE WS900-CTRL-LINE TO PFT-REPORT-LINE.
001400     WRITE PFT-REPORT-LINE.
001410     MOVE "TRANSACTIONS ACCEPTED" TO WS900-CL-LABEL.
001420     MOVE FT900-TRAN-ACCEPT TO WS900-CL-VALUE.
001430     MOVE WS900-CTRL-LINE TO PFT-REPORT-LINE.
001440     WRITE PFT-REPORT-LINE.
001450     MOVE "TRANSACTIONS REJECTED" TO WS900-CL-LABEL.
001460     MOVE FT900-TRAN-REJECT TO WS900-CL-VALUE.
001470     MOVE WS900-CTRL-LINE TO PFT-REPORT-LINE.
001480     WRITE PFT-REPORT-LINE.
001490     MOVE "CATEGORIES READ" TO WS900-CL-LABEL.
001500     MOVE FT900-CAT-READ TO WS900-CL-VALUE.
001510     MOVE WS900-CTRL-LINE TO PFT-REPORT-LINE.
001520     WRITE PFT-REPORT-LINE.
001530     MOVE "BUDGETS READ" TO WS900-CL-LABEL.
001540     MOVE FT900-BUD-READ TO WS900-CL-VALUE.
001550     MOVE WS900-CTRL-LINE TO PFT-REPORT-LINE.
001560     WRITE PFT-REPORT-LINE.
001570     MOVE "BUDGETS ACCEPTED" TO WS900-CL-LABEL.
001580     MOVE FT900-BUD-ACCEPT TO WS900-CL-VALUE.
001590     MOVE WS900-CTRL-LINE TO PFT-REPORT-LINE.
001600     WRITE PFT-REPORT-LINE.
001610     MOVE "BUDGETS REJECTED" TO WS900-CL-LABEL.
001620     MOVE FT900-BUD-REJECT TO WS900-CL-VALUE.
001630     MOVE WS900-CTRL-LINE TO PFT-REPORT-LINE.
001640     WRITE PFT-REPORT-LINE.
001650 3000-EXIT.
001660     EXIT.
001670*
001680*    4000-SERIES - CLOSE THE REPORT FILE.
001690*
001700 4000-CLOSE-REPORT.
001710     CLOSE PFT-REPORT-FILE.
001720 4000-EXIT.
001730     EXIT.
001740*
