000100*******************************************************
000110*                                                      *
000120*        PFT SUITE - MONTHLY FINANCIAL SUMMARY          *
000130*           ONE CALL PER MONTH FOUND IN THE DATA.        *
000140*           TITLE, SUMMARY, INCOME/EXPENSE BREAKDOWN,    *
000150*           BUDGET STATUS. CALLED BY FT000.               *
000160*                                                      *
000170*******************************************************
000180*
000190 IDENTIFICATION          DIVISION.
000200*========================================
000210*
000220 PROGRAM-ID.             FT100.
000230 AUTHOR.                 C M BERESFORD.
000240 INSTALLATION.           PFT SUITE - PERSONAL FINANCE.
000250 DATE-WRITTEN.           20/03/26.
000260 DATE-COMPILED.
000270 SECURITY.               UNCLASSIFIED. IN-HOUSE USE ONLY.
000280*
000290*    REMARKS.            ALL THE ARITHMETIC LIVES IN FT600,
000300*                        THIS PROGRAM ONLY BUILDS AND PRINTS
000310*                        THE LINES. REPORT WRITER NOT USED,
000320*                        SEE FT900 CHANGE LOG FOR WHY.
000330*
000340* CHANGES:
000350* 20/03/26 CMB -     CREATED.
000360* 26/03/26 CMB - 1.1 BUDGET PCT NOW ROUNDED TO 1 DP BEFORE
000370*                    PRINT, WAS SHOWING RAW 2 DP FROM FT600.
000380*
000390 ENVIRONMENT              DIVISION.
000400*========================================
000410 COPY "ENVDIV.COB".
000420 INPUT-OUTPUT             SECTION.
000430 FILE-CONTROL.
000440*
000450 DATA                     DIVISION.
000460 FILE SECTION.
000470*
000480 WORKING-STORAGE SECTION.
000490*----------------------------------------
000500 77  PROG-NAME              PIC X(15) VALUE "FT100 (1.1)".
000510*
000520     COPY "WSFT600.COB".
000530     COPY "WSFT800.COB".
000540*
000550 01  WS100-HEADING-LINE.
000560     03  WS100-HD-TEXT          PIC X(60).
000570     03  FILLER                 PIC X(72).
000580*
000590*    SUMMARY BLOCK - LABEL AND ONE MONEY FIGURE.
000600 01  WS100-SUMMARY-LINE         REDEFINES WS100-HEADING-LINE.
000610     03  WS100-SL-LABEL         PIC X(20).
000620     03  WS100-SL-AMOUNT        PIC -ZZZ,ZZZ,ZZ9.99.
000630     03  FILLER                 PIC X(97).
000640*
000650*    SAVINGS RATE LINE - LABEL AND A PERCENT, 2 DP.
000660 01  WS100-PCT-LINE             REDEFINES WS100-HEADING-LINE.
000670     03  WS100-PL-LABEL         PIC X(20).
000680     03  WS100-PL-PERCENT       PIC -ZZ9.99.
000690     03  FILLER                 PIC X(105).
000700*
000710*    INCOME/EXPENSE BREAKDOWN DETAIL LINE.
000720 01  WS100-BREAKDOWN-LINE       REDEFINES WS100-HEADING-LINE.
000730     03  WS100-BK-NAME          PIC X(20).
000740     03  WS100-BK-AMOUNT        PIC -ZZZ,ZZZ,ZZ9.99.
000750     03  FILLER                 PIC X(02).
000760     03  WS100-BK-PERCENT       PIC ZZ9.9.
000770     03  FILLER                 PIC X(89).
000780*
000790*    BUDGET STATUS DETAIL LINE.
000800 01  WS100-BUDGET-LINE          REDEFINES WS100-HEADING-LINE.
000810     03  WS100-BU-NAME          PIC X(20).
000820     03  WS100-BU-PLANNED       PIC -ZZZ,ZZZ,ZZ9.99.
000830     03  FILLER                 PIC X(02).
000840     03  WS100-BU-SPENT         PIC -ZZZ,ZZZ,ZZ9.99.
000850     03  FILLER                 PIC X(02).
000860     03  WS100-BU-PCT           PIC ZZZZ9.9.
000870     03  FILLER                 PIC X(70).
000880*
000890 01  WS100-DASH-LINE            PIC X(132) VALUE ALL "-".
000900*
000910 01  WS100-WORK.
000920     03  WS100-YEAR-EDIT        PIC 9(04).
000930     03  WS100-ROUND-1D         PIC S9(05)V9 COMP-3.
000940     03  FILLER                 PIC X(04).
000950*
000960 LINKAGE SECTION.
000970*----------------------------------------
000980     COPY "WSFT100.COB".
000990     COPY "WSPFTBL.COB".
001000     COPY "WSFT900.COB".
001010*
001020 PROCEDURE DIVISION USING FT100-WS, PFT-TRANSACTION-TABLE,
001030     PFT-CATEGORY-TABLE, PFT-BUDGET-TABLE, FT900-WS.
001040*========================================
001050*
001060 0000-MAIN-CONTROL.
001070     PERFORM 1000-PRINT-TITLE THRU 1000-EXIT.
001080     PERFORM 2000-BUILD-SUMMARY THRU 2000-EXIT.
001090     PERFORM 3000-INCOME-BREAKDOWN THRU 3000-EXIT.
001100     PERFORM 4000-EXPENSE-BREAKDOWN THRU 4000-EXIT.
001110     PERFORM 5000-BUDGET-STATUS THRU 5000-EXIT.
001120     GOBACK.
001130*
001140*    1000-SERIES - REPORT TITLE.
001150*
001160 1000-PRINT-TITLE.
001170     MOVE FT100-MONTH TO FT800-MONTH.
001180     MOVE 3 TO FT800-FUNCTION.
001190     CALL "FT800" USING FT800-WS.
001200     MOVE FT100-YEAR TO WS100-YEAR-EDIT.
001210     MOVE SPACES TO WS100-HD-TEXT.
001220     STRING "MONTHLY FINANCIAL SUMMARY FOR "  DELIMITED BY SIZE
001230            FT800-MONTH-NAME                  DELIMITED BY SPACE
001240            " "                               DELIMITED BY SIZE
001250            WS100-YEAR-EDIT                   DELIMITED BY SIZE
001260            INTO WS100-HD-TEXT.
001270     PERFORM 8000-PRINT-HEADING-LINE THRU 8000-EXIT.
001280     PERFORM 8100-PRINT-DASH-LINE THRU 8100-EXIT.
001290 1000-EXIT.
001300     EXIT.
001310*
001320*    2000-SERIES - SUMMARY BLOCK, FT600 FUNCTION 1.
001330*
001340 2000-BUILD-SUMMARY.
001350     MOVE FT100-YEAR TO FT600-YEAR.
001360     MOVE FT100-MONTH TO FT600-MONTH.
001370     MOVE "N" TO FT600-WHOLE-YEAR-SW.
001380     MOVE 1 TO FT600-FUNCTION.
001390     CALL "FT600" USING FT600-WS, PFT-TRANSACTION-TABLE,
001400        PFT-CATEGORY-TABLE, PFT-BUDGET-TABLE.
001410     MOVE "TOTAL INCOME:" TO WS100-SL-LABEL.
001420     MOVE FT600-INCOME-TOTAL TO WS100-SL-AMOUNT.
001430     PERFORM 8200-PRINT-SUMMARY-LINE THRU 8200-EXIT.
001440     MOVE "TOTAL EXPENSES:" TO WS100-SL-LABEL.
001450     MOVE FT600-EXPENSE-TOTAL TO WS100-SL-AMOUNT.
001460     PERFORM 8200-PRINT-SUMMARY-LINE THRU 8200-EXIT.
001470     MOVE "NET SAVINGS:" TO WS100-SL-LABEL.
001480     MOVE FT600-NET-TOTAL TO WS100-SL-AMOUNT.
001490     PERFORM 8200-PRINT-SUMMARY-LINE THRU 8200-EXIT.
001500     MOVE "SAVINGS RATE:" TO WS100-PL-LABEL.
001510     MOVE FT600-SAVINGS-RATE TO WS100-PL-PERCENT.
001520     PERFORM 8300-PRINT-PCT-LINE THRU 8300-EXIT.
001530 2000-EXIT.
001540     EXIT.
001550*
001560*    3000-SERIES - INCOME BREAKDOWN, FT600 FUNCTION 2.
001570*
001580 3000-INCOME-BREAKDOWN.
001590     MOVE SPACES TO WS100-HD-TEXT.
001600     MOVE "INCOME BREAKDOWN" TO WS100-HD-TEXT.
001610     PERFORM 8000-PRINT-HEADING-LINE THRU 8000-EXIT.
001620     MOVE "I" TO FT600-BREAKDOWN-TYPE.
001630     MOVE 2 TO FT600-FUNCTION.
001640     CALL "FT600" USING FT600-WS, PFT-TRANSACTION-TABLE,
001650        PFT-CATEGORY-TABLE, PFT-BUDGET-TABLE.
001660     IF FT600-BREAKDOWN-COUNT = ZERO
001670        MOVE "NO INCOME RECORDED FOR THIS PERIOD"
001680           TO WS100-HD-TEXT
001690        PERFORM 8000-PRINT-HEADING-LINE THRU 8000-EXIT
001700        GO TO 3000-EXIT.
001710     PERFORM 3100-PRINT-ONE-INCOME-LINE THRU 3100-EXIT
001720        VARYING FT600-BK-IDX FROM 1 BY 1
001730        UNTIL FT600-BK-IDX > FT600-BREAKDOWN-COUNT.
001740 3000-EXIT.
001750     EXIT.
001760*
001770 3100-PRINT-ONE-INCOME-LINE.
001780     MOVE FT600-BK-CATEGORY-NAME (FT600-BK-IDX) TO WS100-BK-NAME.
001790     MOVE FT600-BK-AMOUNT (FT600-BK-IDX) TO WS100-BK-AMOUNT.
001800     COMPUTE WS100-ROUND-1D ROUNDED =
001810        FT600-BK-PERCENT (FT600-BK-IDX).
001820     MOVE WS100-ROUND-1D TO WS100-BK-PERCENT.
001830     PERFORM 8400-PRINT-BREAKDOWN-LINE THRU 8400-EXIT.
001840 3100-EXIT.
001850     EXIT.
001860*
001870*    4000-SERIES - EXPENSE BREAKDOWN, FT600 FUNCTION 2.
001880*
001890 4000-EXPENSE-BREAKDOWN.
001900     MOVE SPACES TO WS100-HD-TEXT.
001910     MOVE "EXPENSE BREAKDOWN" TO WS100-HD-TEXT.
001920     PERFORM 8000-PRINT-HEADING-LINE THRU 8000-EXIT.
001930     MOVE "E" TO FT600-BREAKDOWN-TYPE.
001940     MOVE 2 TO FT600-FUNCTION.
001950     CALL "FT600" USING FT600-WS, PFT-TRANSACTION-TABLE,
001960        PFT-CATEGORY-TABLE, PFT-BUDGET-TABLE.
001970     IF FT600-BREAKDOWN-COUNT = ZERO
001980        MOVE "NO EXPENSES RECORDED" TO WS100-HD-TEXT
001990        PERFORM 8000-PRINT-HEADING-LINE THRU 8000-EXIT
002000        GO TO 4000-EXIT.
002010     PERFORM 4100-PRINT-ONE-EXPENSE-LINE THRU 4100-EXIT
002020        VARYING FT600-BK-IDX FROM 1 BY 1
002030        UNTIL FT600-BK-IDX > FT600-BREAKDOWN-COUNT.
002040 4000-EXIT.
002050     EXIT.
002060*
002070 4100-PRINT-ONE-EXPENSE-LINE.
002080     MOVE FT600-BK-CATEGORY-NAME (FT600-BK-IDX) TO WS100-BK-NAME.
002090     MOVE FT600-BK-AMOUNT (FT600-BK-IDX) TO WS100-BK-AMOUNT.
002100     COMPUTE WS100-ROUND-1D ROUNDED =
002110        FT600-BK-PERCENT (FT600-BK-IDX).
002120     MOVE WS100-ROUND-1D TO WS100-BK-PERCENT.
002130     PERFORM 8400-PRINT-BREAKDOWN-LINE THRU 8400-EXIT.
002140 4100-EXIT.
002150     EXIT.
002160*
002170*    5000-SERIES - BUDGET STATUS, FT600 FUNCTION 3.
002180*
002190 5000-BUDGET-STATUS.
002200     MOVE SPACES TO WS100-HD-TEXT.
002210     MOVE "BUDGET STATUS" TO WS100-HD-TEXT.
002220     PERFORM 8000-PRINT-HEADING-LINE THRU 8000-EXIT.
002230     MOVE FT100-YEAR TO FT600-YEAR.
002240     MOVE FT100-MONTH TO FT600-MONTH.
002250     MOVE 3 TO FT600-FUNCTION.
002260     CALL "FT600" USING FT600-WS, PFT-TRANSACTION-TABLE,
002270        PFT-CATEGORY-TABLE, PFT-BUDGET-TABLE.
002280     IF FT600-BUD-STATUS-COUNT = ZERO
002290        MOVE "NO BUDGETS SET FOR THIS PERIOD" TO WS100-HD-TEXT
002300        PERFORM 8000-PRINT-HEADING-LINE THRU 8000-EXIT
002310        GO TO 5000-EXIT.
002320     PERFORM 5100-PRINT-ONE-BUDGET-LINE THRU 5100-EXIT
002330        VARYING FT600-BS-IDX FROM 1 BY 1
002340        UNTIL FT600-BS-IDX > FT600-BUD-STATUS-COUNT.
002350 5000-EXIT.
002360     EXIT.
002370*
002380 5100-PRINT-ONE-BUDGET-LINE.
002390     MOVE FT600-BS-CATEGORY-NAME (FT600-BS-IDX) TO WS100-BU-NAME.
002400     MOVE FT600-BS-PLANNED (FT600-BS-IDX) TO WS100-BU-PLANNED.
002410     MOVE FT600-BS-ACTUAL (FT600-BS-IDX) TO WS100-BU-SPENT.
002420     COMPUTE WS100-ROUND-1D ROUNDED =
002430        FT600-BS-PCT-SPENT (FT600-BS-IDX).
002440     MOVE WS100-ROUND-1D TO WS100-BU-PCT.
002450     PERFORM 8500-PRINT-BUDGET-LINE THRU 8500-EXIT.
002460     MOVE SPACES TO WS100-SL-LABEL.
002470     IF FT600-BS-OVER-BUDGET (FT600-BS-IDX)
002480        MOVE "  OVER BUDGET BY" TO WS100-SL-LABEL
002490        COMPUTE WS100-SL-AMOUNT =
002500           FT600-BS-ACTUAL (FT600-BS-IDX)
002510           - FT600-BS-PLANNED (FT600-BS-IDX)
002520     ELSE
002530        MOVE "  REMAINING:" TO WS100-SL-LABEL
002540        MOVE FT600-BS-REMAINING (FT600-BS-IDX) TO WS100-SL-AMOUNT.
002550     PERFORM 8200-PRINT-SUMMARY-LINE THRU 8200-EXIT.
002560 5100-EXIT.
002570     EXIT.
002580*
002590*    8000-SERIES - COMMON LINE BUILD/WRITE HELPERS.
002600*
002610 8000-PRINT-HEADING-LINE.
002620     MOVE WS100-HEADING-LINE TO FT900-PRINT-LINE.
002630     MOVE 2 TO FT900-FUNCTION.
002640     CALL "FT900" USING FT900-WS.
002650 8000-EXIT.
002660     EXIT.
002670*
002680 8100-PRINT-DASH-LINE.
002690     MOVE WS100-DASH-LINE TO FT900-PRINT-LINE.
002700     MOVE 2 TO FT900-FUNCTION.
002710     CALL "FT900" USING FT900-WS.
002720 8100-EXIT.
002730     EXIT.
002740*
002750 8200-PRINT-SUMMARY-LINE.
002760     MOVE WS100-SUMMARY-LINE TO FT900-PRINT-LINE.
002770     MOVE 2 TO FT900-FUNCTION.
002780     CALL "FT900" USING FT900-WS.
002790 8200-EXIT.
002800     EXIT.
002810*
002820 8300-PRINT-PCT-LINE.
002830     MOVE WS100-PCT-LINE TO FT900-PRINT-LINE.
002840     MOVE 2 TO FT900-FUNCTION.
002850     CALL "FT900" USING FT900-WS.
002860 8300-EXIT.
002870     EXIT.
002880*
002890 8400-PRINT-BREAKDOWN-LINE.
002900     MOVE WS100-BREAKDOWN-LINE TO FT900-PRINT-LINE.
002910     MOVE 2 TO FT900-FUNCTION.
002920     CALL "FT900" USING FT900-WS.
002930 8400-EXIT.
002940     EXIT.
002950*
002960 8500-PRINT-BUDGET-LINE.
002970     MOVE WS100-BUDGET-LINE TO FT900-PRINT-LINE.
002980     MOVE 2 TO FT900-FUNCTION.
002990     CALL "FT900" USING FT900-WS.
003000 8500-EXIT.
003010     EXIT.
003020*
