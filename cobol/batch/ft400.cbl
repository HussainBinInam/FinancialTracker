000100*******************************************************
000110*                                                      *
000120*        PFT SUITE - CATEGORY SUMMARY                    *
000130*           ONE PASS OVER EVERY TRANSACTION HELD,        *
000140*           NO DATE FILTER. BUILDS AND PRINTS THE        *
000150*           CATEGORY STATISTICS TABLE. CALLED ONCE       *
000160*           BY FT000.                                  *
000170*                                                      *
000180*******************************************************
000190*
000200 IDENTIFICATION          DIVISION.
000210*========================================
000220*
000230 PROGRAM-ID.             FT400.
000240 AUTHOR.                 C M BERESFORD.
000250 INSTALLATION.           PFT SUITE - PERSONAL FINANCE.
000260 DATE-WRITTEN.           23/03/26.
000270 DATE-COMPILED.
000280 SECURITY.               UNCLASSIFIED. IN-HOUSE USE ONLY.
000290*
000300*    REMARKS.            BOTH TRANSACTION TYPES GO INTO THE
000310*                        ONE TOTAL HERE, UNLIKE FT100/FT200
000320*                        WHICH SPLIT INCOME FROM EXPENSE.
000330*                        CS-PCT-OF-TOTAL IN WSPFCAS IS NOT
000340*                        PRINTED BY THIS REPORT - LEFT ZERO,
000350*                        KEPT FOR A POSSIBLE FUTURE COLUMN.
000360*
000370* CHANGES:
000380* 23/03/26 CMB -     CREATED.
000390*
000400 ENVIRONMENT              DIVISION.
000410*========================================
000420 COPY "ENVDIV.COB".
000430 INPUT-OUTPUT             SECTION.
000440 FILE-CONTROL.
000450*
000460 DATA                     DIVISION.
000470 FILE SECTION.
000480*
000490 WORKING-STORAGE SECTION.
000500*----------------------------------------
000510 77  PROG-NAME              PIC X(15) VALUE "FT400 (1.0)".
000520*
000530 01  WS400-SWITCHES.
000540     03  WS400-FOUND-SW         PIC X(01)  VALUE "N".
000550     03  FILLER                 PIC X(09).
000560*
000570 01  WS400-HEADING-LINE.
000580     03  WS400-HD-TEXT          PIC X(60).
000590     03  FILLER                 PIC X(72).
000600*
000610*    DETAIL LINE - CATEGORY, TOTAL, COUNT, AVERAGE.
000620 01  WS400-DETAIL-LINE          REDEFINES WS400-HEADING-LINE.
000630     03  WS400-DL-NAME          PIC X(20).
000640     03  FILLER                 PIC X(02).
000650     03  WS400-DL-TOTAL         PIC -ZZZ,ZZZ,ZZ9.99.
000660     03  FILLER                 PIC X(02).
000670     03  WS400-DL-COUNT         PIC ZZZ,ZZ9.
000680     03  FILLER                 PIC X(02).
000690     03  WS400-DL-AVERAGE       PIC -ZZZ,ZZZ,ZZ9.99.
000700     03  FILLER                 PIC X(69).
000710*
000720*    ONE-LINE LABEL/AMOUNT VIEW - KEPT FOR A GRAND TOTAL
000730*    ROW IF ONE IS EVER ASKED FOR, NOT WRITTEN TODAY.
000740 01  WS400-SUMMARY-LINE         REDEFINES WS400-HEADING-LINE.
000750     03  WS400-SL-LABEL         PIC X(20).
000760     03  WS400-SL-AMOUNT        PIC -ZZZ,ZZZ,ZZ9.99.
000770     03  FILLER                 PIC X(97).
000780*
000790*    RAW DEBUG VIEW, SEE PY000 HABIT.
000800 01  WS400-RAW-LINE             REDEFINES WS400-HEADING-LINE
000810                                 PIC X(132).
000820*
000830 01  WS400-DASH-LINE            PIC X(132) VALUE ALL "-".
000840*
000850 LINKAGE SECTION.
000860*----------------------------------------
000870     COPY "WSFT400.COB".
000880     COPY "WSPFTBL.COB".
000890     COPY "WSPFCAS.COB".
000900     COPY "WSFT900.COB".
000910*
000920 PROCEDURE DIVISION USING FT400-WS, PFT-TRANSACTION-TABLE,
000930     PFT-CATEGORY-TABLE, PFT-CAT-STATS-TABLE, FT900-WS.
000940*========================================
000950*
000960 0000-MAIN-CONTROL.
000970     PERFORM 1000-PRINT-TITLE THRU 1000-EXIT.
000980     PERFORM 2000-ACCUMULATE THRU 2000-EXIT.
000990     PERFORM 3000-PRINT-TABLE THRU 3000-EXIT.
001000     GOBACK.
001010*
001020*    1000-SERIES - REPORT TITLE AND COLUMN HEADINGS.
001030*
001040 1000-PRINT-TITLE.
001050     MOVE SPACES TO WS400-HD-TEXT.
001060     MOVE "CATEGORY SUMMARY" TO WS400-HD-TEXT.
001070     PERFORM 8000-PRINT-HEADING-LINE THRU 8000-EXIT.
001080     PERFORM 8100-PRINT-DASH-LINE THRU 8100-EXIT.
001090     MOVE SPACES TO WS400-HD-TEXT.
001100     STRING "CATEGORY             TOTAL AMOUNT      "
001110            DELIMITED BY SIZE
001120            "COUNT     AVERAGE" DELIMITED BY SIZE
001130            INTO WS400-HD-TEXT.
001140     PERFORM 8000-PRINT-HEADING-LINE THRU 8000-EXIT.
001150     PERFORM 8100-PRINT-DASH-LINE THRU 8100-EXIT.
001160 1000-EXIT.
001170     EXIT.
001180*
001190*    2000-SERIES - ONE PASS OVER EVERY TRANSACTION, BOTH
001200*    TYPES TOGETHER.
001210*
001220 2000-ACCUMULATE.
001230     MOVE ZERO TO CS-ENTRY-COUNT.
001240     PERFORM 2100-SCAN-ONE-TRAN THRU 2100-EXIT
001250        VARYING TX-IDX FROM 1 BY 1
001260        UNTIL TX-IDX > TRAN-ENTRY-COUNT.
001270     PERFORM 2300-COMPUTE-AVERAGES THRU 2300-EXIT
001280        VARYING CS-IDX FROM 1 BY 1
001290        UNTIL CS-IDX > CS-ENTRY-COUNT.
001300 2000-EXIT.
001310     EXIT.
001320*
001330 2100-SCAN-ONE-TRAN.
001340     MOVE "N" TO WS400-FOUND-SW.
001350     IF CS-ENTRY-COUNT = ZERO
001360        GO TO 2150-NEW-ENTRY.
001370     SET CS-IDX TO 1.
001380     SEARCH CS-ENTRY
001390        AT END
001400           MOVE "N" TO WS400-FOUND-SW
001410        WHEN CS-CATEGORY-ID (CS-IDX) = TE-CATEGORY-ID (TX-IDX)
001420           MOVE "Y" TO WS400-FOUND-SW.
001430     IF WS400-FOUND-SW = "Y"
001440        ADD 1 TO CS-TRAN-COUNT (CS-IDX)
001450        ADD TE-AMOUNT (TX-IDX) TO CS-TOTAL-AMOUNT (CS-IDX)
001460        GO TO 2100-EXIT.
001470 2150-NEW-ENTRY.
001480     ADD 1 TO CS-ENTRY-COUNT.
001490     SET CS-IDX TO CS-ENTRY-COUNT.
001500     MOVE TE-CATEGORY-ID (TX-IDX) TO CS-CATEGORY-ID (CS-IDX).
001510     PERFORM 2160-LOOKUP-CAT-NAME THRU 2160-EXIT.
001520     MOVE 1 TO CS-TRAN-COUNT (CS-IDX).
001530     MOVE TE-AMOUNT (TX-IDX) TO CS-TOTAL-AMOUNT (CS-IDX).
001540     MOVE ZERO TO CS-AVERAGE-AMOUNT (CS-IDX).
001550     MOVE ZERO TO CS-PCT-OF-TOTAL (CS-IDX).
001560 2100-EXIT.
001570     EXIT.
001580*
001590 2160-LOOKUP-CAT-NAME.
001600     MOVE "UNCATEGORIZED" TO CS-CATEGORY-NAME (CS-IDX).
001610     IF CAT-ENTRY-COUNT = ZERO
001620        GO TO 2160-EXIT.
001630     SET CT-IDX TO 1.
001640     SEARCH CAT-ENTRY
001650        AT END
001660           CONTINUE
001670        WHEN CE-ID (CT-IDX) = TE-CATEGORY-ID (TX-IDX)
001680           MOVE CE-NAME (CT-IDX) TO CS-CATEGORY-NAME (CS-IDX).
001690 2160-EXIT.
001700     EXIT.
001710*
001720 2300-COMPUTE-AVERAGES.
001730     IF CS-TRAN-COUNT (CS-IDX) > ZERO
001740        COMPUTE CS-AVERAGE-AMOUNT (CS-IDX) ROUNDED =
001750           CS-TOTAL-AMOUNT (CS-IDX) / CS-TRAN-COUNT (CS-IDX)
001760     ELSE
001770        MOVE ZERO TO CS-AVERAGE-AMOUNT (CS-IDX).
001780 2300-EXIT.
001790     EXIT.
001800*
001810*    3000-SERIES - PRINT ONE LINE PER CATEGORY WITH
001820*    ACTIVITY.
001830*
001840 3000-PRINT-TABLE.
001850     IF CS-ENTRY-COUNT = ZERO
001860        MOVE SPACES TO WS400-HD-TEXT
001870        MOVE "NO CATEGORY ACTIVITY RECORDED" TO WS400-HD-TEXT
001880        PERFORM 8000-PRINT-HEADING-LINE THRU 8000-EXIT
001890        GO TO 3000-EXIT.
001900     PERFORM 3100-PRINT-ONE-ROW THRU 3100-EXIT
001910        VARYING CS-IDX FROM 1 BY 1
001920        UNTIL CS-IDX > CS-ENTRY-COUNT.
001930 3000-EXIT.
001940     EXIT.
001950*
001960 3100-PRINT-ONE-ROW.
001970     MOVE CS-CATEGORY-NAME (CS-IDX) TO WS400-DL-NAME.
001980     MOVE CS-TOTAL-AMOUNT (CS-IDX) TO WS400-DL-TOTAL.
001990     MOVE CS-TRAN-COUNT (CS-IDX) TO WS400-DL-COUNT.
002000     MOVE CS-AVERAGE-AMOUNT (CS-IDX) TO WS400-DL-AVERAGE.
002010     PERFORM 8200-PRINT-DETAIL-LINE THRU 8200-EXIT.
002020 3100-EXIT.
002030     EXIT.
002040*
002050*    8000-SERIES - COMMON LINE BUILD/WRITE HELPERS.
002060*
002070 8000-PRINT-HEADING-LINE.
002080     MOVE WS400-HEADING-LINE TO FT900-PRINT-LINE.
002090     MOVE 2 TO FT900-FUNCTION.
002100     CALL "FT900" USING FT900-WS.
002110 8000-EXIT.
002120     EXIT.
002130*
002140 8100-PRINT-DASH-LINE.
002150     MOVE WS400-DASH-LINE TO FT900-PRINT-LINE.
002160     MOVE 2 TO FT900-FUNCTION.
002170     CALL "FT900" USING FT900-WS.
002180 8100-EXIT.
002190     EXIT.
002200*
002210 8200-PRINT-DETAIL-LINE.
002220     MOVE WS400-DETAIL-LINE TO FT900-PRINT-LINE.
002230     MOVE 2 TO FT900-FUNCTION.
002240     CALL "FT900" USING FT900-WS.
002250 8200-EXIT.
002260     EXIT.
002270*
