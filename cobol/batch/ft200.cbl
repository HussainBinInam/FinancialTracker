000100*******************************************************
000110*                                                      *
000120*        PFT SUITE - YEARLY FINANCIAL SUMMARY           *
000130*           ONE CALL PER YEAR FOUND IN THE DATA.         *
000140*           TITLE, YEAR TOTALS, 12-MONTH BREAKDOWN,       *
000150*           TOP 5 SPENDING CATEGORIES. CALLED BY FT000.   *
000160*                                                      *
000170*******************************************************
000180*
000190 IDENTIFICATION          DIVISION.
000200*========================================
000210*
000220 PROGRAM-ID.             FT200.
000230 AUTHOR.                 C M BERESFORD.
000240 INSTALLATION.           PFT SUITE - PERSONAL FINANCE.
000250 DATE-WRITTEN.           21/03/26.
000260 DATE-COMPILED.
000270 SECURITY.               UNCLASSIFIED. IN-HOUSE USE ONLY.
000280*
000290*    REMARKS.            NO BUDGET TABLE OF ITS OWN, A YEAR
000300*                        HAS NO SINGLE BUDGET. WS200-DUMMY-
000310*                        BUDGET ONLY SATISFIES FT600'S CALL
000320*                        SEQUENCE - FUNCS 1 AND 2 NEVER READ
000330*                        THE BUDGET TABLE ANYWAY.
000340*
000350* CHANGES:
000360* 21/03/26 CMB -     CREATED.
000370* 27/03/26 CMB - 1.1 TOP-5 NOW RE-RUNS FUNC 1 FIRST, WAS
000380*                    PICKING UP DECEMBER'S TOTALS NOT THE
000390*                    YEAR'S AFTER THE MONTHLY LOOP.
000400*
000410 ENVIRONMENT              DIVISION.
000420*========================================
000430 COPY "ENVDIV.COB".
000440 INPUT-OUTPUT             SECTION.
000450 FILE-CONTROL.
000460*
000470 DATA                     DIVISION.
000480 FILE SECTION.
000490*
000500 WORKING-STORAGE SECTION.
000510*----------------------------------------
000520 77  PROG-NAME              PIC X(15) VALUE "FT200 (1.1)".
000530*
000540     COPY "WSFT600.COB".
000550     COPY "WSFT800.COB".
000560*
000570*    FT600 EXPECTS A BUDGET TABLE ON EVERY CALL - THIS
000580*    PROGRAM CARRIES NONE, SO A ONE-ENTRY EMPTY STAND-IN
000590*    IS PASSED. SEE REMARKS ABOVE.
000600 01  WS200-DUMMY-BUDGET.
000610     03  WS200-DB-COUNT     BINARY-SHORT UNSIGNED VALUE ZERO.
000620     03  WS200-DB-ENTRY     OCCURS 1 TIMES.
000630         05  FILLER         PIC X(12).
000640         05  FILLER         PIC 9(04)     COMP.
000650         05  FILLER         PIC 9(02)     COMP.
000660         05  FILLER         PIC 9(04)     COMP.
000670         05  FILLER         PIC S9(09)V99 COMP-3.
000680         05  FILLER         PIC X(30).
000690*
000700 01  WS200-HEADING-LINE.
000710     03  WS200-HD-TEXT          PIC X(60).
000720     03  FILLER                 PIC X(72).
000730*
000740 01  WS200-SUMMARY-LINE         REDEFINES WS200-HEADING-LINE.
000750     03  WS200-SL-LABEL         PIC X(20).
000760     03  WS200-SL-AMOUNT        PIC -ZZZ,ZZZ,ZZ9.99.
000770     03  FILLER                 PIC X(97).
000780*
000790 01  WS200-PCT-LINE             REDEFINES WS200-HEADING-LINE.
000800     03  WS200-PL-LABEL         PIC X(20).
000810     03  WS200-PL-PERCENT       PIC -ZZ9.99.
000820     03  FILLER                 PIC X(105).
000830*
000840*    MONTHLY BREAKDOWN LINE - MONTH, INCOME, EXPENSES,
000850*    SAVINGS.
000860 01  WS200-MONTH-LINE           REDEFINES WS200-HEADING-LINE.
000870     03  WS200-ML-MONTH-NAME    PIC X(09).
000880     03  FILLER                 PIC X(02).
000890     03  WS200-ML-INCOME        PIC -ZZZ,ZZZ,ZZ9.99.
000900     03  FILLER                 PIC X(02).
000910     03  WS200-ML-EXPENSE       PIC -ZZZ,ZZZ,ZZ9.99.
000920     03  FILLER                 PIC X(02).
000930     03  WS200-ML-SAVINGS       PIC -ZZZ,ZZZ,ZZ9.99.
000940     03  FILLER                 PIC X(56).
000950*
000960*    TOP-5 CATEGORY LINE.
000970 01  WS200-BREAKDOWN-LINE       REDEFINES WS200-HEADING-LINE.
000980     03  WS200-BK-NAME          PIC X(20).
000990     03  WS200-BK-AMOUNT        PIC -ZZZ,ZZZ,ZZ9.99.
001000     03  FILLER                 PIC X(02).
001010     03  WS200-BK-PERCENT       PIC ZZ9.9.
001020     03  FILLER                 PIC X(89).
001030*
001040 01  WS200-DASH-LINE            PIC X(132) VALUE ALL "-".
001050*
001060 01  WS200-WORK.
001070     03  WS200-YEAR-EDIT        PIC 9(04).
001080     03  WS200-ROUND-1D         PIC S9(05)V9 COMP-3.
001090     03  WS200-TOP-LIMIT        PIC 9(03)    COMP.
001100     03  FILLER                 PIC X(04).
001110*
001120 LINKAGE SECTION.
001130*----------------------------------------
001140     COPY "WSFT200.COB".
001150     COPY "WSPFTBL.COB".
001160     COPY "WSFT900.COB".
001170*
001180 PROCEDURE DIVISION USING FT200-WS, PFT-TRANSACTION-TABLE,
001190     PFT-CATEGORY-TABLE, FT900-WS.
001200*========================================
001210*
001220 0000-MAIN-CONTROL.
001230     PERFORM 1000-PRINT-TITLE THRU 1000-EXIT.
001240     PERFORM 2000-BUILD-YEAR-TOTALS THRU 2000-EXIT.
001250     PERFORM 3000-MONTHLY-BREAKDOWN THRU 3000-EXIT.
001260     PERFORM 4000-TOP-5-CATEGORIES THRU 4000-EXIT.
001270     GOBACK.
001280*
001290*    1000-SERIES - REPORT TITLE.
001300*
001310 1000-PRINT-TITLE.
001320     MOVE FT200-YEAR TO WS200-YEAR-EDIT.
001330     MOVE SPACES TO WS200-HD-TEXT.
001340     STRING "YEARLY FINANCIAL SUMMARY FOR "  DELIMITED BY SIZE
001350            WS200-YEAR-EDIT                  DELIMITED BY SIZE
001360            INTO WS200-HD-TEXT.
001370     PERFORM 8000-PRINT-HEADING-LINE THRU 8000-EXIT.
001380     PERFORM 8100-PRINT-DASH-LINE THRU 8100-EXIT.
001390 1000-EXIT.
001400     EXIT.
001410*
001420*    2000-SERIES - YEAR TOTALS, FT600 FUNCTION 1, WHOLE
001430*    YEAR SWITCH ON.
001440*
001450 2000-BUILD-YEAR-TOTALS.
001460     PERFORM 7000-GET-YEAR-TOTALS THRU 7000-EXIT.
001470     MOVE "TOTAL INCOME:" TO WS200-SL-LABEL.
001480     MOVE FT600-INCOME-TOTAL TO WS200-SL-AMOUNT.
001490     PERFORM 8200-PRINT-SUMMARY-LINE THRU 8200-EXIT.
001500     MOVE "TOTAL EXPENSES:" TO WS200-SL-LABEL.
001510     MOVE FT600-EXPENSE-TOTAL TO WS200-SL-AMOUNT.
001520     PERFORM 8200-PRINT-SUMMARY-LINE THRU 8200-EXIT.
001530     MOVE "NET SAVINGS:" TO WS200-SL-LABEL.
001540     MOVE FT600-NET-TOTAL TO WS200-SL-AMOUNT.
001550     PERFORM 8200-PRINT-SUMMARY-LINE THRU 8200-EXIT.
001560     MOVE "SAVINGS RATE:" TO WS200-PL-LABEL.
001570     MOVE FT600-SAVINGS-RATE TO WS200-PL-PERCENT.
001580     PERFORM 8300-PRINT-PCT-LINE THRU 8300-EXIT.
001590 2000-EXIT.
001600     EXIT.
001610*
001620 7000-GET-YEAR-TOTALS.
001630     MOVE FT200-YEAR TO FT600-YEAR.
001640     MOVE "Y" TO FT600-WHOLE-YEAR-SW.
001650     MOVE 1 TO FT600-FUNCTION.
001660     CALL "FT600" USING FT600-WS, PFT-TRANSACTION-TABLE,
001670        PFT-CATEGORY-TABLE, WS200-DUMMY-BUDGET.
001680 7000-EXIT.
001690     EXIT.
001700*
001710*    3000-SERIES - MONTH BY MONTH BREAKDOWN.
001720*
001730 3000-MONTHLY-BREAKDOWN.
001740     MOVE SPACES TO WS200-HD-TEXT.
001750     MOVE "MONTHLY BREAKDOWN" TO WS200-HD-TEXT.
001760     PERFORM 8000-PRINT-HEADING-LINE THRU 8000-EXIT.
001770     PERFORM 3100-PRINT-ONE-MONTH THRU 3100-EXIT
001780        VARYING FT800-MONTH FROM 1 BY 1
001790        UNTIL FT800-MONTH > 12.
001800 3000-EXIT.
001810     EXIT.
001820*
001830 3100-PRINT-ONE-MONTH.
001840     MOVE 3 TO FT800-FUNCTION.
001850     CALL "FT800" USING FT800-WS.
001860     MOVE FT800-MONTH-NAME TO WS200-ML-MONTH-NAME.
001870     MOVE FT200-YEAR TO FT600-YEAR.
001880     MOVE FT800-MONTH TO FT600-MONTH.
001890     MOVE "N" TO FT600-WHOLE-YEAR-SW.
001900     MOVE 1 TO FT600-FUNCTION.
001910     CALL "FT600" USING FT600-WS, PFT-TRANSACTION-TABLE,
001920        PFT-CATEGORY-TABLE, WS200-DUMMY-BUDGET.
001930     MOVE FT600-INCOME-TOTAL TO WS200-ML-INCOME.
001940     MOVE FT600-EXPENSE-TOTAL TO WS200-ML-EXPENSE.
001950     MOVE FT600-NET-TOTAL TO WS200-ML-SAVINGS.
001960     PERFORM 8400-PRINT-MONTH-LINE THRU 8400-EXIT.
001970 3100-EXIT.
001980     EXIT.
001990*
002000*    4000-SERIES - TOP 5 EXPENSE CATEGORIES FOR THE YEAR.
002010*
002020 4000-TOP-5-CATEGORIES.
002030     MOVE SPACES TO WS200-HD-TEXT.
002040     MOVE "TOP SPENDING CATEGORIES" TO WS200-HD-TEXT.
002050     PERFORM 8000-PRINT-HEADING-LINE THRU 8000-EXIT.
002060     PERFORM 7000-GET-YEAR-TOTALS THRU 7000-EXIT.
002070     MOVE "E" TO FT600-BREAKDOWN-TYPE.
002080     MOVE 2 TO FT600-FUNCTION.
002090     CALL "FT600" USING FT600-WS, PFT-TRANSACTION-TABLE,
002100        PFT-CATEGORY-TABLE, WS200-DUMMY-BUDGET.
002110     IF FT600-BREAKDOWN-COUNT = ZERO
002120        MOVE "NO EXPENSES RECORDED FOR THIS YEAR" TO
002130           WS200-HD-TEXT
002140        PERFORM 8000-PRINT-HEADING-LINE THRU 8000-EXIT
002150        GO TO 4000-EXIT.
002160     MOVE 5 TO WS200-TOP-LIMIT.
002170     IF FT600-BREAKDOWN-COUNT < 5
002180        MOVE FT600-BREAKDOWN-COUNT TO WS200-TOP-LIMIT.
002190     PERFORM 4100-PRINT-ONE-CATEGORY THRU 4100-EXIT
002200        VARYING FT600-BK-IDX FROM 1 BY 1
002210        UNTIL FT600-BK-IDX > WS200-TOP-LIMIT.
002220 4000-EXIT.
002230     EXIT.
002240*
002250 4100-PRINT-ONE-CATEGORY.
002260     MOVE FT600-BK-CATEGORY-NAME (FT600-BK-IDX) TO WS200-BK-NAME.
002270     MOVE FT600-BK-AMOUNT (FT600-BK-IDX) TO WS200-BK-AMOUNT.
002280     COMPUTE WS200-ROUND-1D ROUNDED =
002290        FT600-BK-PERCENT (FT600-BK-IDX).
002300     MOVE WS200-ROUND-1D TO WS200-BK-PERCENT.
002310     PERFORM 8500-PRINT-BREAKDOWN-LINE THRU 8500-EXIT.
002320 4100-EXIT.
002330     EXIT.
002340*
002350*    8000-SERIES - COMMON LINE BUILD/WRITE HELPERS.
002360*
002370 8000-PRINT-HEADING-LINE.
002380     MOVE WS200-HEADING-LINE TO FT900-PRINT-LINE.
002390     MOVE 2 TO FT900-FUNCTION.
002400     CALL "FT900" USING FT900-WS.
002410 8000-EXIT.
002420     EXIT.
002430*
002440 8100-PRINT-DASH-LINE.
002450     MOVE WS200-DASH-LINE TO FT900-PRINT-LINE.
002460     MOVE 2 TO FT900-FUNCTION.
002470     CALL "FT900" USING FT900-WS.
002480 8100-EXIT.
002490     EXIT.
002500*
002510 8200-PRINT-SUMMARY-LINE.
002520     MOVE WS200-SUMMARY-LINE TO FT900-PRINT-LINE.
002530     MOVE 2 TO FT900-FUNCTION.
002540     CALL "FT900" USING FT900-WS.
002550 8200-EXIT.
002560     EXIT.
002570*
002580 8300-PRINT-PCT-LINE.
002590     MOVE WS200-PCT-LINE TO FT900-PRINT-LINE.
002600     MOVE 2 TO FT900-FUNCTION.
002610     CALL "FT900" USING FT900-WS.
002620 8300-EXIT.
002630     EXIT.
002640*
002650 8400-PRINT-MONTH-LINE.
002660     MOVE WS200-MONTH-LINE TO FT900-PRINT-LINE.
002670     MOVE 2 TO FT900-FUNCTION.
002680     CALL "FT900" USING FT900-WS.
002690 8400-EXIT.
002700     EXIT.
002710*
002720 8500-PRINT-BREAKDOWN-LINE.
002730     MOVE WS200-BREAKDOWN-LINE TO FT900-PRINT-LINE.
002740     MOVE 2 TO FT900-FUNCTION.
002750     CALL "FT900" USING FT900-WS.
002760 8500-EXIT.
002770     EXIT.
002780*
