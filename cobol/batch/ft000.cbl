000100*******************************************************
000110*                                                      *
000120*        PERSONAL FINANCE TRACKER - START OF JOB       *
000130*           LOADS CATEGORIES, TRANSACTIONS AND         *
000140*           BUDGETS, THEN DRIVES THE REPORT SET.       *
000150*                                                      *
000160*******************************************************
000170*
000180 IDENTIFICATION          DIVISION.
000190*========================================
000200*
000210 PROGRAM-ID.             FT000.
000220 AUTHOR.                 C M BERESFORD.
000230 INSTALLATION.           PFT SUITE - PERSONAL FINANCE.
000240 DATE-WRITTEN.           04/02/88.
000250 DATE-COMPILED.
000260 SECURITY.               UNCLASSIFIED. IN-HOUSE USE ONLY.
000270*
000280*    REMARKS.            START-OF-JOB DRIVER. LOADS THE
000290*                        THREE INPUT FILES TO TABLE, SEEDS
000300*                        DEFAULT CATEGORIES WHEN NONE EXIST,
000310*                        THEN CALLS THE REPORT PROGRAMS.
000320*
000330*    CALLED MODULES.     FT100. FT200. FT300. FT400. FT900.
000340*
000350*    ERROR MESSAGES USED.
000360*                        PF001 TO PF009. SEE WSPFCON.COB.
000370*
000380* CHANGES:
000390* 04/02/88 JFM -     CREATED FOR THE ORIGINAL LEDGER PROJECT.
000400* 11/01/90 JFM - 1.1 ADDED BUDGET FILE LOAD, WAS TRAN/CAT ONLY.
000410* 08/07/98 JFM - 1.2 Y2K REVIEW - TRAN-DATE HELD CCYYMMDD, OK.
000420* 14/09/98 DLT -     Y2K - NO OTHER 2-DIGIT YEAR FIELDS FOUND.
000430* 06/02/09 SRK - 1.3 ADDED UPSI-0 TEST-DATA SWITCH SUPPORT.
000440* 19/03/26 CMB - 2.0 SUITE REWRITE - FT000 NOW THE PFT DRIVER,
000450*                    REPLACES THE OLD STANDALONE LOAD PROGRAMS.
000460* 24/03/26 CMB - 2.1 ADDED 4100-FIND-PERIODS, DRIVES FT100/
000470*                    FT200 PER PERIOD ACTUALLY PRESENT IN DATA.
000480*
000490 ENVIRONMENT              DIVISION.
000500*========================================
000510 COPY "ENVDIV.COB".
000520 INPUT-OUTPUT             SECTION.
000530 FILE-CONTROL.
000540     COPY "SELPFTRN.COB".
000550     COPY "SELPFCAT.COB".
000560     COPY "SELPFBUD.COB".
000570*
000580 DATA                     DIVISION.
000590 FILE SECTION.
000600     COPY "FDPFTRN.COB".
000610     COPY "FDPFCAT.COB".
000620     COPY "FDPFBUD.COB".
000630*
000640 WORKING-STORAGE SECTION.
000650*----------------------------------------
000660 77  PROG-NAME              PIC X(15) VALUE "FT000 (2.1)".
000670*
000680     COPY "WSPFWRK.COB".
000690     COPY "WSPFTBL.COB".
000700     COPY "WSPFCAS.COB".
000710     COPY "WSPFCON.COB".
000720     COPY "WSPFSTS.COB".
000730     COPY "WSFT100.COB".
000740     COPY "WSFT200.COB".
000750     COPY "WSFT300.COB".
000760     COPY "WSFT400.COB".
000770     COPY "WSFT800.COB".
000780     COPY "WSFT900.COB".
000790*
000800 01  WS-REJECT-MSG          PIC X(40).
000810 01  WS-TRAN-OK-SW          PIC X(01)  VALUE "Y".
000820 01  WS-BUD-OK-SW           PIC X(01)  VALUE "Y".
000830 01  WS-PERIOD-FOUND-SW     PIC X(01)  VALUE "N".
000840*
000850 01  WS-PERIODS-FOUND.
000860     03  WS-PERIOD-COUNT    PIC 9(03)  COMP  VALUE ZERO.
000870     03  WS-PERIOD-ENTRY    OCCURS 120 TIMES
000880                             INDEXED BY PD-IDX.
000890         05  WS-PD-YEAR     PIC 9(04)  COMP.
000900         05  WS-PD-MONTH    PIC 9(02)  COMP.
000910         05  FILLER         PIC X(02).
000920*
000930 01  WS-YEARS-FOUND.
000940     03  WS-YEAR-COUNT      PIC 9(02)  COMP  VALUE ZERO.
000950     03  WS-YEAR-ENTRY      OCCURS 20 TIMES
000960                             INDEXED BY YR-IDX.
000970         05  WS-YR-VALUE    PIC 9(04)  COMP.
000980*
000990 01  WS-DATE-SCAN.
001000     03  WS-CCYYMM          PIC 9(06)  COMP.
001010     03  WS-TEMP-YR         PIC 9(04)  COMP.
001020     03  WS-TEMP-MO         PIC 9(02)  COMP.
001030     03  WS-MIN-DATE        PIC 9(08)  COMP.
001040     03  WS-MAX-DATE        PIC 9(08)  COMP.
001050     03  FILLER             PIC X(04).
001060*
001070 01  WS-YEAR-FOUND-SW       PIC X(01)  VALUE "N".
001080*
001090 PROCEDURE DIVISION.
001100*========================================
001110*
001120 0000-MAIN-CONTROL.
001130     PERFORM 1000-LOAD-CATEGORIES THRU 1000-EXIT.
001140     PERFORM 2000-LOAD-TRANSACTIONS THRU 2000-EXIT.
001150     PERFORM 3000-LOAD-BUDGETS THRU 3000-EXIT.
001160     PERFORM 4000-RUN-REPORTS THRU 4000-EXIT.
001170     PERFORM 9000-PRINT-CONTROLS THRU 9000-EXIT.
001180     STOP RUN.
001190*
001200*    1000-SERIES - CATEGORY LOAD, SEED DEFAULTS IF EMPTY.
001210*
001220 1000-LOAD-CATEGORIES.
001230     OPEN INPUT PFT-CATEGORY-FILE.
001240     IF CAT-FILE-STATUS NOT = "00"
001250        GO TO 1090-SEED-DEFAULTS.
001260     PERFORM 1010-READ-CATEGORY THRU 1010-EXIT
001270        UNTIL CAT-IS-EOF.
001280     CLOSE PFT-CATEGORY-FILE.
001290     IF CAT-ENTRY-COUNT = ZERO
001300        GO TO 1090-SEED-DEFAULTS.
001310     GO TO 1000-EXIT.
001320*
001330 1010-READ-CATEGORY.
001340     READ PFT-CATEGORY-FILE
001350        AT END
001360           SET CAT-IS-EOF TO TRUE
001370           GO TO 1010-EXIT.
001380     ADD 1 TO PFT-CAT-READ-CTR.
001390     ADD 1 TO CAT-ENTRY-COUNT.
001400     SET CT-IDX TO CAT-ENTRY-COUNT.
001410     MOVE CAT-ID TO CE-ID (CT-IDX).
001420     MOVE CAT-NAME TO CE-NAME (CT-IDX).
001430     MOVE CAT-TYPE TO CE-TYPE (CT-IDX).
001440     MOVE CAT-DESCRIPTION TO CE-DESCRIPTION (CT-IDX).
001450 1010-EXIT.
001460     EXIT.
001470*
001480 1090-SEED-DEFAULTS.
001490     IF CAT-FILE-STATUS = "00"
001500        CLOSE PFT-CATEGORY-FILE.
001510     MOVE ZERO TO CAT-ENTRY-COUNT.
001520     PERFORM 1095-SEED-ONE-CAT THRU 1095-EXIT
001530        VARYING CT-IDX FROM 1 BY 1
001540        UNTIL CT-IDX > 10.
001550     MOVE 10 TO CAT-ENTRY-COUNT.
001560     OPEN OUTPUT PFT-CATEGORY-FILE.
001570     PERFORM 1098-WRITE-ONE-CAT THRU 1098-EXIT
001580        VARYING CT-IDX FROM 1 BY 1
001590        UNTIL CT-IDX > CAT-ENTRY-COUNT.
001600     CLOSE PFT-CATEGORY-FILE.
001610     SET CAT-WAS-SEEDED TO TRUE.
001620     DISPLAY PF006.
001630     GO TO 1000-EXIT.
001640*
001650 1095-SEED-ONE-CAT.
001660     MOVE DC-ID (CT-IDX) TO CE-ID (CT-IDX).
001670     MOVE DC-NAME (CT-IDX) TO CE-NAME (CT-IDX).
001680     MOVE DC-TYPE (CT-IDX) TO CE-TYPE (CT-IDX).
001690     MOVE DC-DESCRIPTION (CT-IDX) TO CE-DESCRIPTION (CT-IDX).
001700 1095-EXIT.
001710     EXIT.
001720*
001730 1098-WRITE-ONE-CAT.
001740     INITIALIZE PFT-CATEGORY-RECORD.
001750     MOVE CE-ID (CT-IDX) TO CAT-ID.
001760     MOVE CE-NAME (CT-IDX) TO CAT-NAME.
001770     MOVE CE-TYPE (CT-IDX) TO CAT-TYPE.
001780     MOVE CE-DESCRIPTION (CT-IDX) TO CAT-DESCRIPTION.
001790     WRITE PFT-CATEGORY-RECORD.
001800 1098-EXIT.
001810     EXIT.
001820*
001830 1000-EXIT.
001840     EXIT.
001850*
001860*    2000-SERIES - TRANSACTION LOAD AND VALIDATION.
001870*
001880 2000-LOAD-TRANSACTIONS.
001890     OPEN INPUT PFT-TRANSACTION-FILE.
001900     PERFORM 2010-READ-TRANSACTION THRU 2010-EXIT
001910        UNTIL TRAN-IS-EOF.
001920     CLOSE PFT-TRANSACTION-FILE.
001930 2000-EXIT.
001940     EXIT.
001950*
001960 2010-READ-TRANSACTION.
001970     READ PFT-TRANSACTION-FILE
001980        AT END
001990           SET TRAN-IS-EOF TO TRUE
002000           GO TO 2010-EXIT.
002010     ADD 1 TO PFT-TRAN-READ-CTR.
002020     PERFORM 2100-VALIDATE-TRANSACTION THRU 2100-EXIT.
002030     IF WS-TRAN-OK-SW = "N"
002040        PERFORM 2200-REJECT-TRANSACTION THRU 2200-EXIT
002050        GO TO 2010-EXIT.
002060     PERFORM 2300-STORE-TRANSACTION THRU 2300-EXIT.
002070     ADD 1 TO PFT-TRAN-ACCEPT-CTR.
002080 2010-EXIT.
002090     EXIT.
002100*
002110 2100-VALIDATE-TRANSACTION.
002120     MOVE "Y" TO WS-TRAN-OK-SW.
002130     MOVE SPACES TO WS-REJECT-MSG.
002140     IF TRAN-AMOUNT NOT > ZERO
002150        MOVE PF001 TO WS-REJECT-MSG
002160        MOVE "N" TO WS-TRAN-OK-SW
002170        GO TO 2100-EXIT.
002180     MOVE 1 TO FT800-FUNCTION.
002190     MOVE TRAN-DATE TO FT800-DATE.
002200     CALL "FT800" USING FT800-WS.
002210     IF NOT FT800-DATE-IS-VALID
002220        MOVE PF002 TO WS-REJECT-MSG
002230        MOVE "N" TO WS-TRAN-OK-SW
002240        GO TO 2100-EXIT.
002250     IF TRAN-TYPE NOT = "I" AND TRAN-TYPE NOT = "E"
002260        MOVE PF003 TO WS-REJECT-MSG
002270        MOVE "N" TO WS-TRAN-OK-SW
002280        GO TO 2100-EXIT.
002290     PERFORM 2150-CHECK-CATEGORY THRU 2150-EXIT.
002300 2100-EXIT.
002310     EXIT.
002320*
002330 2150-CHECK-CATEGORY.
002340     MOVE "N" TO WS-PERIOD-FOUND-SW.
002350     IF CAT-ENTRY-COUNT = ZERO
002360        MOVE ZERO TO TRAN-CATEGORY-ID
002370        GO TO 2150-EXIT.
002380     SET CT-IDX TO 1.
002390     SEARCH CAT-ENTRY
002400        AT END
002410           MOVE ZERO TO TRAN-CATEGORY-ID
002420        WHEN CE-ID (CT-IDX) = TRAN-CATEGORY-ID
002430           CONTINUE.
002440 2150-EXIT.
002450     EXIT.
002460*
002470 2200-REJECT-TRANSACTION.
002480     ADD 1 TO PFT-TRAN-REJECT-CTR.
002490     DISPLAY WS-REJECT-MSG.
002500 2200-EXIT.
002510     EXIT.
002520*
002530 2300-STORE-TRANSACTION.
002540     ADD 1 TO TRAN-ENTRY-COUNT.
002550     SET TX-IDX TO TRAN-ENTRY-COUNT.
002560     MOVE TRAN-ID TO TE-ID (TX-IDX).
002570     MOVE TRAN-TYPE TO TE-TYPE (TX-IDX).
002580     MOVE TRAN-DATE TO TE-DATE (TX-IDX).
002590     MOVE TRAN-AMOUNT TO TE-AMOUNT (TX-IDX).
002600     MOVE TRAN-CATEGORY-ID TO TE-CATEGORY-ID (TX-IDX).
002610     MOVE TRAN-DESCRIPTION TO TE-DESCRIPTION (TX-IDX).
002620     MOVE TRAN-ESSENTIAL TO TE-ESSENTIAL (TX-IDX).
002630     MOVE TRAN-SOURCE TO TE-SOURCE (TX-IDX).
002640 2300-EXIT.
002650     EXIT.
002660*
002670*    3000-SERIES - BUDGET LOAD AND VALIDATION.
002680*
002690 3000-LOAD-BUDGETS.
002700     OPEN INPUT PFT-BUDGET-FILE.
002710     PERFORM 3010-READ-BUDGET THRU 3010-EXIT
002720        UNTIL BUD-IS-EOF.
002730     CLOSE PFT-BUDGET-FILE.
002740 3000-EXIT.
002750     EXIT.
002760*
002770 3010-READ-BUDGET.
002780     READ PFT-BUDGET-FILE
002790        AT END
002800           SET BUD-IS-EOF TO TRUE
002810           GO TO 3010-EXIT.
002820     ADD 1 TO PFT-BUD-READ-CTR.
002830     PERFORM 3100-VALIDATE-BUDGET THRU 3100-EXIT.
002840     IF WS-BUD-OK-SW = "N"
002850        PERFORM 3200-REJECT-BUDGET THRU 3200-EXIT
002860        GO TO 3010-EXIT.
002870     PERFORM 3300-STORE-BUDGET THRU 3300-EXIT.
002880     ADD 1 TO PFT-BUD-ACCEPT-CTR.
002890 3010-EXIT.
002900     EXIT.
002910*
002920 3100-VALIDATE-BUDGET.
002930     MOVE "Y" TO WS-BUD-OK-SW.
002940     MOVE SPACES TO WS-REJECT-MSG.
002950     IF BUD-PLANNED-AMOUNT NOT > ZERO
002960        MOVE PF007 TO WS-REJECT-MSG
002970        MOVE "N" TO WS-BUD-OK-SW
002980        GO TO 3100-EXIT.
002990     IF BUD-MONTH < 1 OR BUD-MONTH > 12
003000        MOVE PF008 TO WS-REJECT-MSG
003010        MOVE "N" TO WS-BUD-OK-SW.
003020 3100-EXIT.
003030     EXIT.
003040*
003050 3200-REJECT-BUDGET.
003060     ADD 1 TO PFT-BUD-REJECT-CTR.
003070     DISPLAY PF009.
003080     DISPLAY WS-REJECT-MSG.
003090 3200-EXIT.
003100     EXIT.
003110*
003120 3300-STORE-BUDGET.
003130     ADD 1 TO BUD-ENTRY-COUNT.
003140     SET BX-IDX TO BUD-ENTRY-COUNT.
003150     MOVE BUD-ID TO BE-ID (BX-IDX).
003160     MOVE BUD-YEAR TO BE-YEAR (BX-IDX).
003170     MOVE BUD-MONTH TO BE-MONTH (BX-IDX).
003180     MOVE BUD-CATEGORY-ID TO BE-CATEGORY-ID (BX-IDX).
003190     MOVE BUD-PLANNED-AMOUNT TO BE-PLANNED-AMOUNT (BX-IDX).
003200     MOVE BUD-NOTES TO BE-NOTES (BX-IDX).
003210 3300-EXIT.
003220     EXIT.
003230*
003240*    4000-SERIES - REPORT RUN, DRIVEN BY WHAT IS IN THE DATA.
003250*
003260 4000-RUN-REPORTS.
003270     MOVE 1 TO FT900-FUNCTION.
003280     CALL "FT900" USING FT900-WS.
003290     IF TRAN-ENTRY-COUNT = ZERO
003300        GO TO 4000-EXIT.
003310     PERFORM 4100-FIND-PERIODS THRU 4100-EXIT.
003320     PERFORM 4200-CALL-MONTHLY THRU 4200-EXIT
003330        VARYING PD-IDX FROM 1 BY 1
003340        UNTIL PD-IDX > WS-PERIOD-COUNT.
003350     PERFORM 4300-CALL-YEARLY THRU 4300-EXIT
003360        VARYING YR-IDX FROM 1 BY 1
003370        UNTIL YR-IDX > WS-YEAR-COUNT.
003380     PERFORM 4400-CALL-CASH-FLOW THRU 4400-EXIT.
003390     MOVE 1 TO FT400-RETURN-CODE.
003400     CALL "FT400" USING FT400-WS, PFT-TRANSACTION-TABLE,
003410          PFT-CATEGORY-TABLE, PFT-CAT-STATS-TABLE, FT900-WS.
003420 4000-EXIT.
003430     EXIT.
003440*
003450 4100-FIND-PERIODS.
003460     MOVE 99999999 TO WS-MIN-DATE.
003470     MOVE ZERO TO WS-MAX-DATE.
003480     PERFORM 4110-SCAN-ONE-TRAN THRU 4110-EXIT
003490        VARYING TX-IDX FROM 1 BY 1
003500        UNTIL TX-IDX > TRAN-ENTRY-COUNT.
003510 4100-EXIT.
003520     EXIT.
003530*
003540 4110-SCAN-ONE-TRAN.
003550     IF TE-DATE (TX-IDX) < WS-MIN-DATE
003560        MOVE TE-DATE (TX-IDX) TO WS-MIN-DATE.
003570     IF TE-DATE (TX-IDX) > WS-MAX-DATE
003580        MOVE TE-DATE (TX-IDX) TO WS-MAX-DATE.
003590     DIVIDE TE-DATE (TX-IDX) BY 100 GIVING WS-CCYYMM.
003600     DIVIDE WS-CCYYMM BY 100 GIVING WS-TEMP-YR
003610        REMAINDER WS-TEMP-MO.
003620     PERFORM 4120-ADD-PERIOD THRU 4120-EXIT.
003630     PERFORM 4130-ADD-YEAR THRU 4130-EXIT.
003640 4110-EXIT.
003650     EXIT.
003660*
003670 4120-ADD-PERIOD.
003680     MOVE "N" TO WS-PERIOD-FOUND-SW.
003690     IF WS-PERIOD-COUNT = ZERO
003700        GO TO 4125-NEW-PERIOD.
003710     SET PD-IDX TO 1.
003720     SEARCH WS-PERIOD-ENTRY
003730        AT END
003740           MOVE "N" TO WS-PERIOD-FOUND-SW
003750        WHEN WS-PD-YEAR (PD-IDX) = WS-TEMP-YR
003760             AND WS-PD-MONTH (PD-IDX) = WS-TEMP-MO
003770           MOVE "Y" TO WS-PERIOD-FOUND-SW.
003780     IF WS-PERIOD-FOUND-SW = "Y"
003790        GO TO 4120-EXIT.
003800 4125-NEW-PERIOD.
003810     ADD 1 TO WS-PERIOD-COUNT.
003820     SET PD-IDX TO WS-PERIOD-COUNT.
003830     MOVE WS-TEMP-YR TO WS-PD-YEAR (PD-IDX).
003840     MOVE WS-TEMP-MO TO WS-PD-MONTH (PD-IDX).
003850 4120-EXIT.
003860     EXIT.
003870*
003880 4130-ADD-YEAR.
003890     MOVE "N" TO WS-YEAR-FOUND-SW.
003900     IF WS-YEAR-COUNT = ZERO
003910        GO TO 4135-NEW-YEAR.
003920     SET YR-IDX TO 1.
003930     SEARCH WS-YEAR-ENTRY
003940        AT END
003950           MOVE "N" TO WS-YEAR-FOUND-SW
003960        WHEN WS-YR-VALUE (YR-IDX) = WS-TEMP-YR
003970           MOVE "Y" TO WS-YEAR-FOUND-SW.
003980     IF WS-YEAR-FOUND-SW = "Y"
003990        GO TO 4130-EXIT.
004000 4135-NEW-YEAR.
004010     ADD 1 TO WS-YEAR-COUNT.
004020     SET YR-IDX TO WS-YEAR-COUNT.
004030     MOVE WS-TEMP-YR TO WS-YR-VALUE (YR-IDX).
004040 4130-EXIT.
004050     EXIT.
004060*
004070 4200-CALL-MONTHLY.
004080     MOVE WS-PD-YEAR (PD-IDX) TO FT100-YEAR.
004090     MOVE WS-PD-MONTH (PD-IDX) TO FT100-MONTH.
004100     CALL "FT100" USING FT100-WS, PFT-TRANSACTION-TABLE,
004110          PFT-CATEGORY-TABLE, PFT-BUDGET-TABLE, FT900-WS.
004120 4200-EXIT.
004130     EXIT.
004140*
004150 4300-CALL-YEARLY.
004160     MOVE WS-YR-VALUE (YR-IDX) TO FT200-YEAR.
004170     CALL "FT200" USING FT200-WS, PFT-TRANSACTION-TABLE,
004180          PFT-CATEGORY-TABLE, FT900-WS.
004190 4300-EXIT.
004200     EXIT.
004210*
004220 4400-CALL-CASH-FLOW.
004230     MOVE WS-MIN-DATE TO FT300-START-DATE.
004240     MOVE WS-MAX-DATE TO FT300-END-DATE.
004250     CALL "FT300" USING FT300-WS, PFT-TRANSACTION-TABLE,
004260          PFT-CATEGORY-TABLE, FT900-WS.
004270 4400-EXIT.
004280     EXIT.
004290*
004300*    9000-SERIES - CONTROL TOTALS AT END OF JOB.
004310*
004320 9000-PRINT-CONTROLS.
004330     MOVE PFT-TRAN-READ-CTR TO FT900-TRAN-READ.
004340     MOVE PFT-TRAN-ACCEPT-CTR TO FT900-TRAN-ACCEPT.
004350     MOVE PFT-TRAN-REJECT-CTR TO FT900-TRAN-REJECT.
004360     MOVE PFT-CAT-READ-CTR TO FT900-CAT-READ.
004370     MOVE PFT-BUD-READ-CTR TO FT900-BUD-READ.
004380     MOVE PFT-BUD-ACCEPT-CTR TO FT900-BUD-ACCEPT.
004390     MOVE PFT-BUD-REJECT-CTR TO FT900-BUD-REJECT.
004400     MOVE 3 TO FT900-FUNCTION.
004410     CALL "FT900" USING FT900-WS.
004420     MOVE 4 TO FT900-FUNCTION.
004430     CALL "FT900" USING FT900-WS.
004440 9000-EXIT.
004450     EXIT.
004460*
