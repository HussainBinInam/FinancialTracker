000100*******************************************************
000110*                                                      *
000120*        PFT SUITE - CALENDAR / DATE ROUTINE            *
000130*           VALIDATES DATES, FINDS DAYS IN A            *
000140*           MONTH, MONTH NAME, DATE-IN-RANGE TEST.       *
000150*                                                      *
000160*******************************************************
000170*
000180 IDENTIFICATION          DIVISION.
000190*========================================
000200*
000210 PROGRAM-ID.             FT800.
000220 AUTHOR.                 J F MARSH.
000230 INSTALLATION.           PFT SUITE - PERSONAL FINANCE.
000240 DATE-WRITTEN.           04/02/88.
000250 DATE-COMPILED.
000260 SECURITY.               UNCLASSIFIED. IN-HOUSE USE ONLY.
000270*
000280*    REMARKS.            SHARED DATE MATHS, CALLED BY
000290*                        FT000, FT100, FT200, FT300, FT600.
000300*                        FUNCTION 1 VALIDATE, 2 DAYS IN
000310*                        MONTH, 3 MONTH NAME, 4 IN RANGE.
000320*
000330* CHANGES:
000340* 04/02/88 JFM -     CREATED - VALIDATE AND DAYS-IN-MONTH ONLY.
000350* 11/01/90 JFM - 1.1 ADDED FUNC 3, MONTH NAME LOOKUP.
000360* 08/07/98 JFM - 1.2 Y2K REVIEW - YEAR RANGE WIDENED 1900-2099.
000370* 14/09/98 DLT -     Y2K - LEAP TEST ALREADY CENTURY-SAFE, OK.
000380* 19/03/26 CMB - 2.0 ADDED FUNC 4, DATE-IN-RANGE, FOR FT300/FT600.
000390*
000400 ENVIRONMENT              DIVISION.
000410*========================================
000420 COPY "ENVDIV.COB".
000430 INPUT-OUTPUT             SECTION.
000440 FILE-CONTROL.
000450*
000460 DATA                     DIVISION.
000470 FILE SECTION.
000480*
000490 WORKING-STORAGE SECTION.
000500*----------------------------------------
000510 77  PROG-NAME              PIC X(15) VALUE "FT800 (2.0)".
000520*
000530     COPY "WSPFWRK.COB".
000540*
000550 01  WS800-WORK.
000560     03  WS800-CCYYMM       PIC 9(06)  COMP.
000570     03  WS800-QUOT         PIC 9(04)  COMP.
000580     03  WS800-REM4         PIC 9(04)  COMP.
000590     03  WS800-REM100       PIC 9(04)  COMP.
000600     03  WS800-REM400       PIC 9(04)  COMP.
000610     03  FILLER             PIC X(04).
000620*
000630 LINKAGE SECTION.
000640*----------------------------------------
000650     COPY "WSFT800.COB".
000660*
000670 PROCEDURE DIVISION USING FT800-WS.
000680*========================================
000690*
000700 0000-MAIN-CONTROL.
000710     IF FT800-FUNC-VALIDATE-DATE
000720        PERFORM 1000-VALIDATE-DATE THRU 1000-EXIT
000730     ELSE
000740     IF FT800-FUNC-DAYS-IN-MONTH
000750        PERFORM 2000-DAYS-IN-MONTH THRU 2000-EXIT
000760     ELSE
000770     IF FT800-FUNC-MONTH-NAME
000780        PERFORM 3000-MONTH-NAME THRU 3000-EXIT
000790     ELSE
000800     IF FT800-FUNC-DATE-IN-RANGE
000810        PERFORM 4000-DATE-IN-RANGE THRU 4000-EXIT.
000820     GOBACK.
000830*
000840*    1000-SERIES - CALENDAR DATE VALIDATION.
000850*
000860 1000-VALIDATE-DATE.
000870     MOVE "N" TO FT800-VALID-SW.
000880     DIVIDE FT800-DATE BY 100 GIVING WS800-CCYYMM
000890        REMAINDER FT800-DAY.
000900     DIVIDE WS800-CCYYMM BY 100 GIVING FT800-YEAR
000910        REMAINDER FT800-MONTH.
000920     IF FT800-YEAR < 1900 OR FT800-YEAR > 2099
000930        GO TO 1000-EXIT.
000940     IF FT800-MONTH < 1 OR FT800-MONTH > 12
000950        GO TO 1000-EXIT.
000960     IF FT800-DAY < 1
000970        GO TO 1000-EXIT.
000980     PERFORM 2000-DAYS-IN-MONTH THRU 2000-EXIT.
000990     IF FT800-DAY > FT800-DAYS-IN-MONTH
001000        GO TO 1000-EXIT.
001010     SET FT800-DATE-IS-VALID TO TRUE.
001020 1000-EXIT.
001030     EXIT.
001040*
001050*    2000-SERIES - DAYS IN FT800-MONTH OF FT800-YEAR.
001060*
001070 2000-DAYS-IN-MONTH.
001080     PERFORM 2100-CHECK-LEAP-YEAR THRU 2100-EXIT.
001090     SET DM-IDX TO FT800-MONTH.
001100     MOVE PFT-DAYS-IN-MONTH (DM-IDX) TO FT800-DAYS-IN-MONTH.
001110     IF FT800-MONTH = 2 AND FT800-LEAP-YEAR
001120        MOVE 29 TO FT800-DAYS-IN-MONTH.
001130 2000-EXIT.
001140     EXIT.
001150*
001160 2100-CHECK-LEAP-YEAR.
001170     MOVE "N" TO FT800-LEAP-YEAR-SW.
001180     DIVIDE FT800-YEAR BY 4 GIVING WS800-QUOT
001190        REMAINDER WS800-REM4.
001200     IF WS800-REM4 NOT = ZERO
001210        GO TO 2100-EXIT.
001220     DIVIDE FT800-YEAR BY 100 GIVING WS800-QUOT
001230        REMAINDER WS800-REM100.
001240     IF WS800-REM100 NOT = ZERO
001250        SET FT800-LEAP-YEAR TO TRUE
001260        GO TO 2100-EXIT.
001270     DIVIDE FT800-YEAR BY 400 GIVING WS800-QUOT
001280        REMAINDER WS800-REM400.
001290     IF WS800-REM400 = ZERO
001300        SET FT800-LEAP-YEAR TO TRUE.
001310 2100-EXIT.
001320     EXIT.
001330*
001340*    3000-SERIES - MONTH NAME LOOKUP.
001350*
001360 3000-MONTH-NAME.
001370     SET MN-IDX TO FT800-MONTH.
001380     MOVE PFT-MONTH-NAME (MN-IDX) TO FT800-MONTH-NAME.
001390 3000-EXIT.
001400     EXIT.
001410*
001420*    4000-SERIES - IS FT800-TEST-DATE IN RANGE.
001430*
001440 4000-DATE-IN-RANGE.
001450     MOVE "N" TO FT800-IN-RANGE-SW.
001460     IF FT800-TEST-DATE >= FT800-RANGE-START
001470        AND FT800-TEST-DATE <= FT800-RANGE-END
001480        SET FT800-DATE-IN-RANGE TO TRUE.
001490 4000-EXIT.
001500     EXIT.
001510*
