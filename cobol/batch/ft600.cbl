000100*******************************************************
000110*                                                      *
000120*        PFT SUITE - CALCULATION ENGINE                 *
000130*           FUNCTION 1 PERIOD TOTALS, FUNCTION 2         *
000140*           CATEGORY BREAKDOWN, FUNCTION 3 BUDGET        *
000150*           STATUS. CALLED BY FT100, FT200.              *
000160*                                                      *
000170*******************************************************
000180*
000190 IDENTIFICATION          DIVISION.
000200*========================================
000210*
000220 PROGRAM-ID.             FT600.
000230 AUTHOR.                 C M BERESFORD.
000240 INSTALLATION.           PFT SUITE - PERSONAL FINANCE.
000250 DATE-WRITTEN.           19/03/26.
000260 DATE-COMPILED.
000270 SECURITY.               UNCLASSIFIED. IN-HOUSE USE ONLY.
000280*
000290*    REMARKS.            ONE CALCULATION ENGINE FOR ALL
000300*                        PERIOD FIGURES SO THE MATHS ONLY
000310*                        LIVES IN ONE PLACE. SEE MAPS09
000320*                        FOR THE SMALL-CALLED-MODULE IDEA
000330*                        THIS IS BUILT ON.
000340*
000350* CHANGES:
000360* 19/03/26 CMB -     CREATED - FUNC 1 AND 2 ONLY.
000370* 24/03/26 CMB - 1.1 ADDED FUNC 3 BUDGET STATUS FOR FT100.
000380* 28/03/26 CMB - 1.2 DESCENDING SORT ADDED TO BREAKDOWN,
000390*                    WAS UNSORTED, REPORTS NEED HIGH TO LOW.
000400*
000410 ENVIRONMENT              DIVISION.
000420*========================================
000430 COPY "ENVDIV.COB".
000440 INPUT-OUTPUT             SECTION.
000450 FILE-CONTROL.
000460*
000470 DATA                     DIVISION.
000480 FILE SECTION.
000490*
000500 WORKING-STORAGE SECTION.
000510*----------------------------------------
000520 77  PROG-NAME              PIC X(15) VALUE "FT600 (1.2)".
000530*
000540     COPY "WSPFWRK.COB".
000550     COPY "WSFT800.COB".
000560*
000570 01  WS600-RANGE.
000580     03  WS600-START-DATE   PIC 9(08)  COMP.
000590     03  WS600-END-DATE     PIC 9(08)  COMP.
000600     03  WS600-DAYS-IN-RANGE PIC 9(05) COMP.
000610     03  WS600-MONTHS-SPANNED PIC 9(03) COMP.
000620     03  FILLER             PIC X(04).
000630*
000640 01  WS600-SWITCHES.
000650     03  WS600-FOUND-SW     PIC X(01)  VALUE "N".
000660     03  FILLER             PIC X(09).
000670*
000680 01  WS600-SORT-WORK.
000690     03  WS600-I            PIC 9(03)  COMP.
000700     03  WS600-J            PIC 9(03)  COMP.
000710     03  WS600-MAX-IDX      PIC 9(03)  COMP.
000720     03  FILLER             PIC X(04).
000730*
000740 01  WS600-SWAP-ENTRY.
000750     03  WS600-SW-CATEGORY-ID    PIC 9(04)     COMP.
000760     03  WS600-SW-CATEGORY-NAME  PIC X(20).
000770     03  WS600-SW-AMOUNT         PIC S9(09)V99 COMP-3.
000780     03  WS600-SW-PERCENT        PIC S9(03)V99 COMP-3.
000790*
000800 LINKAGE SECTION.
000810*----------------------------------------
000820     COPY "WSFT600.COB".
000830     COPY "WSPFTBL.COB".
000840*
000850 PROCEDURE DIVISION USING FT600-WS, PFT-TRANSACTION-TABLE,
000860     PFT-CATEGORY-TABLE, PFT-BUDGET-TABLE.
000870*========================================
000880*
000890 0000-MAIN-CONTROL.
000900     PERFORM 0100-SET-PERIOD-RANGE THRU 0100-EXIT.
000910     IF FT600-FUNC-PERIOD-TOTALS
000920        PERFORM 1000-PERIOD-TOTALS THRU 1000-EXIT
000930     ELSE
000940     IF FT600-FUNC-CATEGORY-BREAKDOWN
000950        PERFORM 2000-CATEGORY-BREAKDOWN THRU 2000-EXIT
000960     ELSE
000970     IF FT600-FUNC-BUDGET-STATUS
000980        PERFORM 3000-BUDGET-STATUS THRU 3000-EXIT.
000990     GOBACK.
001000*
001010*    0100-SERIES - TURN YEAR/MONTH INTO A DATE RANGE.
001020*
001030 0100-SET-PERIOD-RANGE.
001040     IF FT600-WHOLE-YEAR
001050        COMPUTE WS600-START-DATE =
001060           FT600-YEAR * 10000 + 0101
001070        COMPUTE WS600-END-DATE =
001080           FT600-YEAR * 10000 + 1231
001090        GO TO 0100-EXIT.
001100     COMPUTE WS600-START-DATE =
001110        FT600-YEAR * 10000 + FT600-MONTH * 100 + 1.
001120     MOVE FT600-YEAR TO FT800-YEAR.
001130     MOVE FT600-MONTH TO FT800-MONTH.
001140     MOVE 2 TO FT800-FUNCTION.
001150     CALL "FT800" USING FT800-WS.
001160     COMPUTE WS600-END-DATE =
001170        FT600-YEAR * 10000 + FT600-MONTH * 100
001180        + FT800-DAYS-IN-MONTH.
001190 0100-EXIT.
001200     EXIT.
001210*
001220*    1000-SERIES - FUNCTION 1, PERIOD TOTALS.
001230*
001240 1000-PERIOD-TOTALS.
001250     MOVE ZERO TO FT600-INCOME-TOTAL.
001260     MOVE ZERO TO FT600-EXPENSE-TOTAL.
001270     MOVE ZERO TO FT600-ESSENTIAL-TOTAL.
001280     PERFORM 1100-SCAN-ONE-TRAN THRU 1100-EXIT
001290        VARYING TX-IDX FROM 1 BY 1
001300        UNTIL TX-IDX > TRAN-ENTRY-COUNT.
001310     COMPUTE FT600-NET-TOTAL =
001320        FT600-INCOME-TOTAL - FT600-EXPENSE-TOTAL.
001330     IF FT600-INCOME-TOTAL > ZERO
001340        COMPUTE FT600-SAVINGS-RATE ROUNDED =
001350           (FT600-NET-TOTAL / FT600-INCOME-TOTAL) * 100
001360     ELSE
001370        MOVE ZERO TO FT600-SAVINGS-RATE.
001380     PERFORM 1200-DAYS-AND-MONTHS THRU 1200-EXIT.
001390     IF WS600-DAYS-IN-RANGE > ZERO
001400        COMPUTE FT600-AVG-DAILY-EXPENSE ROUNDED =
001410           FT600-EXPENSE-TOTAL / WS600-DAYS-IN-RANGE
001420     ELSE
001430        MOVE ZERO TO FT600-AVG-DAILY-EXPENSE.
001440     IF WS600-MONTHS-SPANNED = 1
001450        MOVE FT600-EXPENSE-TOTAL
001460           TO FT600-AVG-MONTHLY-EXPENSE
001470     ELSE
001480     IF WS600-MONTHS-SPANNED > 1
001490        COMPUTE FT600-AVG-MONTHLY-EXPENSE ROUNDED =
001500           FT600-EXPENSE-TOTAL / WS600-MONTHS-SPANNED
001510     ELSE
001520        MOVE ZERO TO FT600-AVG-MONTHLY-EXPENSE.
001530     IF FT600-EXPENSE-TOTAL > ZERO
001540        COMPUTE FT600-ESSENTIAL-RATIO ROUNDED =
001550           (FT600-ESSENTIAL-TOTAL / FT600-EXPENSE-TOTAL) * 100
001560     ELSE
001570        MOVE ZERO TO FT600-ESSENTIAL-RATIO.
001580 1000-EXIT.
001590     EXIT.
001600*
001610 1100-SCAN-ONE-TRAN.
001620     IF TE-DATE (TX-IDX) < WS600-START-DATE
001630        GO TO 1100-EXIT.
001640     IF TE-DATE (TX-IDX) > WS600-END-DATE
001650        GO TO 1100-EXIT.
001660     IF TE-TYPE (TX-IDX) = "I"
001670        ADD TE-AMOUNT (TX-IDX) TO FT600-INCOME-TOTAL
001680        GO TO 1100-EXIT.
001690     IF TE-TYPE (TX-IDX) NOT = "E"
001700        GO TO 1100-EXIT.
001710     ADD TE-AMOUNT (TX-IDX) TO FT600-EXPENSE-TOTAL.
001720     IF TE-ESSENTIAL (TX-IDX) = "Y"
001730        ADD TE-AMOUNT (TX-IDX) TO FT600-ESSENTIAL-TOTAL.
001740 1100-EXIT.
001750     EXIT.
001760*
001770 1200-DAYS-AND-MONTHS.
001780     IF FT600-WHOLE-YEAR
001790        PERFORM 1210-WHOLE-YEAR-DAYS THRU 1210-EXIT
001800        MOVE 12 TO WS600-MONTHS-SPANNED
001810        GO TO 1200-EXIT.
001820     MOVE FT600-YEAR TO FT800-YEAR.
001830     MOVE FT600-MONTH TO FT800-MONTH.
001840     MOVE 2 TO FT800-FUNCTION.
001850     CALL "FT800" USING FT800-WS.
001860     MOVE FT800-DAYS-IN-MONTH TO WS600-DAYS-IN-RANGE.
001870     MOVE 1 TO WS600-MONTHS-SPANNED.
001880 1200-EXIT.
001890     EXIT.
001900*
001910 1210-WHOLE-YEAR-DAYS.
001920     MOVE FT600-YEAR TO FT800-YEAR.
001930     MOVE 2 TO FT800-MONTH.
001940     MOVE 2 TO FT800-FUNCTION.
001950     CALL "FT800" USING FT800-WS.
001960     MOVE ZERO TO WS600-DAYS-IN-RANGE.
001970     PERFORM 1220-SUM-MONTH-DAYS THRU 1220-EXIT
001980        VARYING DM-IDX FROM 1 BY 1
001990        UNTIL DM-IDX > 12.
002000 1210-EXIT.
002010     EXIT.
002020*
002030 1220-SUM-MONTH-DAYS.
002040     IF DM-IDX = 2
002050        ADD FT800-DAYS-IN-MONTH TO WS600-DAYS-IN-RANGE
002060     ELSE
002070        ADD PFT-DAYS-IN-MONTH (DM-IDX) TO WS600-DAYS-IN-RANGE.
002080 1220-EXIT.
002090     EXIT.
002100*
002110*    2000-SERIES - FUNCTION 2, CATEGORY BREAKDOWN.
002120*
002130 2000-CATEGORY-BREAKDOWN.
002140     MOVE ZERO TO FT600-BREAKDOWN-COUNT.
002150     PERFORM 2100-SCAN-ONE-TRAN THRU 2100-EXIT
002160        VARYING TX-IDX FROM 1 BY 1
002170        UNTIL TX-IDX > TRAN-ENTRY-COUNT.
002180     PERFORM 2300-COMPUTE-PERCENTS THRU 2300-EXIT
002190        VARYING FT600-BK-IDX FROM 1 BY 1
002200        UNTIL FT600-BK-IDX > FT600-BREAKDOWN-COUNT.
002210     PERFORM 2400-SORT-DESCENDING THRU 2400-EXIT.
002220 2000-EXIT.
002230     EXIT.
002240*
002250 2100-SCAN-ONE-TRAN.
002260     IF TE-DATE (TX-IDX) < WS600-START-DATE
002270        GO TO 2100-EXIT.
002280     IF TE-DATE (TX-IDX) > WS600-END-DATE
002290        GO TO 2100-EXIT.
002300     IF TE-TYPE (TX-IDX) NOT = FT600-BREAKDOWN-TYPE
002310        GO TO 2100-EXIT.
002320     PERFORM 2150-ADD-TO-BREAKDOWN THRU 2150-EXIT.
002330 2100-EXIT.
002340     EXIT.
002350*
002360 2150-ADD-TO-BREAKDOWN.
002370     MOVE "N" TO WS600-FOUND-SW.
002380     IF FT600-BREAKDOWN-COUNT = ZERO
002390        GO TO 2155-NEW-ENTRY.
002400     SET FT600-BK-IDX TO 1.
002410     SEARCH FT600-BREAKDOWN-ENTRY
002420        AT END
002430           MOVE "N" TO WS600-FOUND-SW
002440        WHEN FT600-BK-CATEGORY-ID (FT600-BK-IDX)
002450             = TE-CATEGORY-ID (TX-IDX)
002460           MOVE "Y" TO WS600-FOUND-SW.
002470     IF WS600-FOUND-SW = "Y"
002480        ADD TE-AMOUNT (TX-IDX)
002490           TO FT600-BK-AMOUNT (FT600-BK-IDX)
002500        GO TO 2150-EXIT.
002510 2155-NEW-ENTRY.
002520     ADD 1 TO FT600-BREAKDOWN-COUNT.
002530     SET FT600-BK-IDX TO FT600-BREAKDOWN-COUNT.
002540     MOVE TE-CATEGORY-ID (TX-IDX)
002550        TO FT600-BK-CATEGORY-ID (FT600-BK-IDX).
002560     PERFORM 2160-LOOKUP-CAT-NAME THRU 2160-EXIT.
002570     MOVE TE-AMOUNT (TX-IDX) TO FT600-BK-AMOUNT (FT600-BK-IDX).
002580 2150-EXIT.
002590     EXIT.
002600*
002610 2160-LOOKUP-CAT-NAME.
002620     MOVE "UNCATEGORIZED"
002630        TO FT600-BK-CATEGORY-NAME (FT600-BK-IDX).
002640     IF CAT-ENTRY-COUNT = ZERO
002650        GO TO 2160-EXIT.
002660     SET CT-IDX TO 1.
002670     SEARCH CAT-ENTRY
002680        AT END
002690           CONTINUE
002700        WHEN CE-ID (CT-IDX) = TE-CATEGORY-ID (TX-IDX)
002710           MOVE CE-NAME (CT-IDX)
002720              TO FT600-BK-CATEGORY-NAME (FT600-BK-IDX).
002730 2160-EXIT.
002740     EXIT.
002750*
002760 2300-COMPUTE-PERCENTS.
002770     IF FT600-BREAKDOWN-TYPE = "I"
002780        GO TO 2310-INCOME-PCT.
002790     IF FT600-EXPENSE-TOTAL > ZERO
002800        COMPUTE FT600-BK-PERCENT (FT600-BK-IDX) ROUNDED =
002810           (FT600-BK-AMOUNT (FT600-BK-IDX)
002820            / FT600-EXPENSE-TOTAL) * 100
002830     ELSE
002840        MOVE ZERO TO FT600-BK-PERCENT (FT600-BK-IDX).
002850     GO TO 2300-EXIT.
002860 2310-INCOME-PCT.
002870     IF FT600-INCOME-TOTAL > ZERO
002880        COMPUTE FT600-BK-PERCENT (FT600-BK-IDX) ROUNDED =
002890           (FT600-BK-AMOUNT (FT600-BK-IDX)
002900            / FT600-INCOME-TOTAL) * 100
002910     ELSE
002920        MOVE ZERO TO FT600-BK-PERCENT (FT600-BK-IDX).
002930 2300-EXIT.
002940     EXIT.
002950*
002960 2400-SORT-DESCENDING.
002970     IF FT600-BREAKDOWN-COUNT < 2
002980        GO TO 2400-EXIT.
002990     PERFORM 2410-OUTER-PASS THRU 2410-EXIT
003000        VARYING WS600-I FROM 1 BY 1
003010        UNTIL WS600-I > FT600-BREAKDOWN-COUNT.
003020 2400-EXIT.
003030     EXIT.
003040*
003050 2410-OUTER-PASS.
003060     MOVE WS600-I TO WS600-MAX-IDX.
003070     PERFORM 2420-INNER-SCAN THRU 2420-EXIT
003080        VARYING WS600-J FROM WS600-I BY 1
003090        UNTIL WS600-J > FT600-BREAKDOWN-COUNT.
003100     IF WS600-MAX-IDX NOT = WS600-I
003110        PERFORM 2430-SWAP-ENTRIES THRU 2430-EXIT.
003120 2410-EXIT.
003130     EXIT.
003140*
003150 2420-INNER-SCAN.
003160     IF FT600-BK-AMOUNT (WS600-J)
003170        > FT600-BK-AMOUNT (WS600-MAX-IDX)
003180        MOVE WS600-J TO WS600-MAX-IDX.
003190 2420-EXIT.
003200     EXIT.
003210*
003220 2430-SWAP-ENTRIES.
003230     MOVE FT600-BK-CATEGORY-ID (WS600-I)
003240        TO WS600-SW-CATEGORY-ID.
003250     MOVE FT600-BK-CATEGORY-NAME (WS600-I)
003260        TO WS600-SW-CATEGORY-NAME.
003270     MOVE FT600-BK-AMOUNT (WS600-I) TO WS600-SW-AMOUNT.
003280     MOVE FT600-BK-PERCENT (WS600-I) TO WS600-SW-PERCENT.
003290     MOVE FT600-BK-CATEGORY-ID (WS600-MAX-IDX)
003300        TO FT600-BK-CATEGORY-ID (WS600-I).
003310     MOVE FT600-BK-CATEGORY-NAME (WS600-MAX-IDX)
003320        TO FT600-BK-CATEGORY-NAME (WS600-I).
003330     MOVE FT600-BK-AMOUNT (WS600-MAX-IDX)
003340        TO FT600-BK-AMOUNT (WS600-I).
003350     MOVE FT600-BK-PERCENT (WS600-MAX-IDX)
003360        TO FT600-BK-PERCENT (WS600-I).
003370     MOVE WS600-SW-CATEGORY-ID
003380        TO FT600-BK-CATEGORY-ID (WS600-MAX-IDX).
003390     MOVE WS600-SW-CATEGORY-NAME
003400        TO FT600-BK-CATEGORY-NAME (WS600-MAX-IDX).
003410     MOVE WS600-SW-AMOUNT
003420        TO FT600-BK-AMOUNT (WS600-MAX-IDX).
003430     MOVE WS600-SW-PERCENT
003440        TO FT600-BK-PERCENT (WS600-MAX-IDX).
003450 2430-EXIT.
003460     EXIT.
003470*
003480*    3000-SERIES - FUNCTION 3, BUDGET STATUS.
003490*
003500 3000-BUDGET-STATUS.
003510     MOVE ZERO TO FT600-BUD-STATUS-COUNT.
003520     PERFORM 3100-SCAN-ONE-BUDGET THRU 3100-EXIT
003530        VARYING BX-IDX FROM 1 BY 1
003540        UNTIL BX-IDX > BUD-ENTRY-COUNT.
003550 3000-EXIT.
003560     EXIT.
003570*
003580 3100-SCAN-ONE-BUDGET.
003590     IF BE-YEAR (BX-IDX) NOT = FT600-YEAR
003600        GO TO 3100-EXIT.
003610     IF BE-MONTH (BX-IDX) NOT = FT600-MONTH
003620        GO TO 3100-EXIT.
003630     ADD 1 TO FT600-BUD-STATUS-COUNT.
003640     SET FT600-BS-IDX TO FT600-BUD-STATUS-COUNT.
003650     MOVE BE-CATEGORY-ID (BX-IDX)
003660        TO FT600-BS-CATEGORY-ID (FT600-BS-IDX).
003670     MOVE BE-PLANNED-AMOUNT (BX-IDX)
003680        TO FT600-BS-PLANNED (FT600-BS-IDX).
003690     PERFORM 3150-LOOKUP-BUD-CAT-NAME THRU 3150-EXIT.
003700     PERFORM 3200-SUM-ACTUAL-SPEND THRU 3200-EXIT.
003710     COMPUTE FT600-BS-REMAINING (FT600-BS-IDX) =
003720        FT600-BS-PLANNED (FT600-BS-IDX)
003730        - FT600-BS-ACTUAL (FT600-BS-IDX).
003740     IF FT600-BS-PLANNED (FT600-BS-IDX) > ZERO
003750        COMPUTE FT600-BS-PCT-SPENT (FT600-BS-IDX) ROUNDED =
003760           (FT600-BS-ACTUAL (FT600-BS-IDX)
003770            / FT600-BS-PLANNED (FT600-BS-IDX)) * 100
003780     ELSE
003790        MOVE ZERO TO FT600-BS-PCT-SPENT (FT600-BS-IDX).
003800     MOVE "N" TO FT600-BS-OVER-SW (FT600-BS-IDX).
003810     IF FT600-BS-ACTUAL (FT600-BS-IDX)
003820        > FT600-BS-PLANNED (FT600-BS-IDX)
003830        MOVE "Y" TO FT600-BS-OVER-SW (FT600-BS-IDX).
003840 3100-EXIT.
003850     EXIT.
003860*
003870 3150-LOOKUP-BUD-CAT-NAME.
003880     MOVE "UNCATEGORIZED"
003890        TO FT600-BS-CATEGORY-NAME (FT600-BS-IDX).
003900     IF CAT-ENTRY-COUNT = ZERO
003910        GO TO 3150-EXIT.
003920     SET CT-IDX TO 1.
003930     SEARCH CAT-ENTRY
003940        AT END
003950           CONTINUE
003960        WHEN CE-ID (CT-IDX) = BE-CATEGORY-ID (BX-IDX)
003970           MOVE CE-NAME (CT-IDX)
003980              TO FT600-BS-CATEGORY-NAME (FT600-BS-IDX).
003990 3150-EXIT.
004000     EXIT.
004010*
004020 3200-SUM-ACTUAL-SPEND.
004030     MOVE ZERO TO FT600-BS-ACTUAL (FT600-BS-IDX).
004040     PERFORM 3210-CHECK-ONE-TRAN THRU 3210-EXIT
004050        VARYING TX-IDX FROM 1 BY 1
004060        UNTIL TX-IDX > TRAN-ENTRY-COUNT.
004070 3200-EXIT.
004080     EXIT.
004090*
004100 3210-CHECK-ONE-TRAN.
004110     IF TE-TYPE (TX-IDX) NOT = "E"
004120        GO TO 3210-EXIT.
004130     IF TE-CATEGORY-ID (TX-IDX) NOT = BE-CATEGORY-ID (BX-IDX)
004140        GO TO 3210-EXIT.
004150     IF TE-DATE (TX-IDX) < WS600-START-DATE
004160        GO TO 3210-EXIT.
004170     IF TE-DATE (TX-IDX) > WS600-END-DATE
004180        GO TO 3210-EXIT.
004190     ADD TE-AMOUNT (TX-IDX) TO FT600-BS-ACTUAL (FT600-BS-IDX).
004200 3210-EXIT.
004210     EXIT.
004220*
