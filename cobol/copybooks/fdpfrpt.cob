000100* 04/02/88 JFM - CREATED.
000110* 11/03/26 CMB - WIDENED TO 132 TO MATCH LONGEST CASH FLOW LINE.
000120*
000130 FD  PFT-REPORT-FILE
000140     LABEL RECORDS ARE STANDARD
000150     RECORD CONTAINS 132 CHARACTERS.
000160*
000170 01  PFT-REPORT-LINE           PIC X(132).
000180*
