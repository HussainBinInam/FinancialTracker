000100*******************************************
000110*                                          *
000120*  RECORD DEFINITION FOR BUDGET           *
000130*           FILE                          *
000140*     UNIQUE KEY IS BUD-YEAR +            *
000150*     BUD-MONTH + BUD-CATEGORY-ID         *
000160*     HELD IN TABLE BUD-TABLE             *
000170*******************************************
000180*  FILE SIZE 63 BYTES, PADDED TO 65.
000190*
000200* 04/02/88 JFM - CREATED.
000210* 17/11/98 JFM - Y2K - BUD-YEAR ALREADY 4 DIGIT, NO CHANGE MADE.
000220*
000230 01  PFT-BUDGET-RECORD.
000240     03  BUD-ID                PIC X(12).
000250     03  BUD-YEAR              PIC 9(04).
000260     03  BUD-MONTH             PIC 9(02).
000270     03  BUD-CATEGORY-ID       PIC 9(04).
000280     03  BUD-PLANNED-AMOUNT    PIC S9(09)V99.
000290     03  BUD-NOTES             PIC X(30).
000300     03  FILLER                PIC X(02).
000310*
