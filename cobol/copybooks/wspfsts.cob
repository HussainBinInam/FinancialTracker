000100*******************************************
000110*                                          *
000120*  CONTROL / RETURN-CODE BLOCK - PFT      *
000130*     ADAPTED FROM THE OLD PAYROLL        *
000140*     WS-CALLING-DATA LAYOUT.             *
000150*     HOLDS RUN TOTALS FOR THE FINAL      *
000160*     CONTROL REPORT AT FT000 9000.       *
000170*******************************************
000180* 04/02/88 JFM - CREATED AS WS-CALLING-DATA FOR PAYROLL/LEDGER.
000190* 22/09/98 JFM - Y2K REVIEW, NO DATE FIELDS HERE, OK AS IS.
000200* 19/03/26 CMB - RE-PURPOSED FOR PFT SUITE, ADDED READ/REJECT CTR.
000210*
000220 01  PFT-CONTROL-DATA.
000230     03  PFT-TERM-CODE         PIC 99        COMP  VALUE ZERO.
000240     03  PFT-TRAN-READ-CTR     PIC 9(06)     COMP  VALUE ZERO.
000250     03  PFT-TRAN-ACCEPT-CTR   PIC 9(06)     COMP  VALUE ZERO.
000260     03  PFT-TRAN-REJECT-CTR   PIC 9(06)     COMP  VALUE ZERO.
000270     03  PFT-CAT-READ-CTR      PIC 9(04)     COMP  VALUE ZERO.
000280     03  PFT-CAT-DEFAULTED-SW  PIC X(01)           VALUE "N".
000290     03  PFT-BUD-READ-CTR      PIC 9(04)     COMP  VALUE ZERO.
000300     03  PFT-BUD-ACCEPT-CTR    PIC 9(04)     COMP  VALUE ZERO.
000310     03  PFT-BUD-REJECT-CTR    PIC 9(04)     COMP  VALUE ZERO.
000320     03  PFT-INCOME-TOTAL      PIC S9(09)V99 COMP-3 VALUE ZERO.
000330     03  PFT-EXPENSE-TOTAL     PIC S9(09)V99 COMP-3 VALUE ZERO.
000340     03  PFT-NET-TOTAL         PIC S9(09)V99 COMP-3 VALUE ZERO.
000350*
