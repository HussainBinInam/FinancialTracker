000100*******************************************
000110*                                          *
000120*  LINKAGE FOR FT400 - CATEGORY SUMMARY   *
000130*     CALLED ONCE BY FT000. NO PERIOD     *
000140*     FILTER - COVERS ALL DATA HELD.      *
000150*******************************************
000160* 19/03/26 CMB - CREATED.
000170*
000180 01  FT400-WS.
000190     03  FT400-RETURN-CODE     PIC 9(02)     COMP  VALUE ZERO.
000200     03  FILLER                PIC X(04).
000210*
