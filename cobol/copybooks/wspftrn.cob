000100*******************************************
000110*                                          *
000120*  RECORD DEFINITION FOR TRANSACTION      *
000130*           FILE                          *
000140*     NO KEY - READ SEQUENTIALLY AND      *
000150*     HELD IN TABLE TRAN-TABLE            *
000160*******************************************
000170*  FILE SIZE 68 BYTES, PADDED TO 70.
000180*
000190* 04/02/88 JFM - CREATED.
000200* 17/11/98 JFM - Y2K - TRAN-DATE ALREADY CCYYMMDD, NO CHANGE MADE.
000210* 22/06/09 SRK - TRAN-ESSENTIAL ADDED, FLAGS ESSENTIAL EXPENSES.
000220* 11/03/26 CMB - TRAN-SOURCE ADDED, INCOME SOURCE CODE S/V/B/O.
000230*
000240 01  PFT-TRANSACTION-RECORD.
000250     03  TRAN-ID               PIC X(12).
000260     03  TRAN-TYPE             PIC X(01).
000270         88  TRAN-IS-INCOME            VALUE "I".
000280         88  TRAN-IS-EXPENSE           VALUE "E".
000290*    TRAN-DATE HELD AS CCYYMMDD THROUGHOUT - SEE FT800 FOR CHECKS.
000300     03  TRAN-DATE              PIC 9(08).
000310     03  TRAN-AMOUNT            PIC S9(09)V99.
000320     03  TRAN-CATEGORY-ID       PIC 9(04).
000330     03  TRAN-DESCRIPTION       PIC X(30).
000340     03  TRAN-ESSENTIAL         PIC X(01).
000350         88  TRAN-IS-ESSENTIAL         VALUE "Y".
000360         88  TRAN-NOT-ESSENTIAL        VALUE "N".
000370     03  TRAN-SOURCE            PIC X(01).
000380         88  TRAN-SRC-SALARY           VALUE "S".
000390         88  TRAN-SRC-INVESTMENT       VALUE "V".
000400         88  TRAN-SRC-BUSINESS         VALUE "B".
000410         88  TRAN-SRC-OTHER            VALUE "O".
000420     03  FILLER                 PIC X(02).
000430*
