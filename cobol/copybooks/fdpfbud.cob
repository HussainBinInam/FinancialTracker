000100* 04/02/88 JFM - CREATED.
000110*
000120 FD  PFT-BUDGET-FILE
000130     LABEL RECORDS ARE STANDARD
000140     RECORD CONTAINS 65 CHARACTERS.
000150*
000160 COPY "WSPFBUD.COB".
000170*
