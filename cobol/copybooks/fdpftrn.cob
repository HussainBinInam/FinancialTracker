000100* 04/02/88 JFM - CREATED.
000110*
000120 FD  PFT-TRANSACTION-FILE
000130     LABEL RECORDS ARE STANDARD
000140     RECORD CONTAINS 70 CHARACTERS.
000150*
000160 COPY "WSPFTRN.COB".
000170*
