000100* 04/02/88 JFM - CREATED.
000110*
000120 SELECT PFT-TRANSACTION-FILE
000130     ASSIGN TO "TRANSACTIONS"
000140     ORGANIZATION IS LINE SEQUENTIAL
000150     FILE STATUS IS TRAN-FILE-STATUS.
000160*
