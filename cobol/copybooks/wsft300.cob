000100*******************************************
000110*                                          *
000120*  LINKAGE FOR FT300 - CASH FLOW REPORT   *
000130*     CALLED BY FT000 ONCE, COVERS THE    *
000140*     DATE RANGE PASSED BY THE DRIVER.    *
000150*******************************************
000160* 19/03/26 CMB - CREATED.
000170*
000180 01  FT300-WS.
000190     03  FT300-START-DATE      PIC 9(08)     COMP.
000200     03  FT300-END-DATE        PIC 9(08)     COMP.
000210     03  FT300-RETURN-CODE     PIC 9(02)     COMP  VALUE ZERO.
000220     03  FILLER                PIC X(04).
000230*
