000100* 04/02/88 JFM - CREATED.
000110* 22/09/98 JFM - REWRITTEN WHEN DEFAULTS ARE SEEDED - SEE FT000.
000120*
000130 FD  PFT-CATEGORY-FILE
000140     LABEL RECORDS ARE STANDARD
000150     RECORD CONTAINS 60 CHARACTERS.
000160*
000170 COPY "WSPFCAT.COB".
000180*
