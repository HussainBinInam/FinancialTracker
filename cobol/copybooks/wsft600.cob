000100*******************************************
000110*                                          *
000120*  LINKAGE FOR FT600 - CALCULATION ENGINE *
000130*     FUNC 1 = PERIOD TOTALS FOR A        *
000140*              YEAR OR YEAR/MONTH.        *
000150*     FUNC 2 = PER-CATEGORY BREAKDOWN     *
000160*              FOR THE SAME PERIOD.       *
000170*     FUNC 3 = BUDGET STATUS FOR EVERY    *
000180*              CATEGORY BUDGETED THAT     *
000190*              YEAR/MONTH.                *
000200*******************************************
000210* 19/03/26 CMB -     CREATED - FUNC 1 AND 2 ONLY.
000220* 24/03/26 CMB - 1.1 ADDED FUNC 3, BUD-STATUS-ENTRY TABLE.
000230* 28/03/26 CMB - 1.2 BREAKDOWN NOW RETURNED AS A TABLE, WAS
000240*                    ONE CATEGORY AT A TIME - TOO SLOW FOR
000250*                    FT100/FT200 CALLING IN A LOOP.
000260*
000270 01  FT600-WS.
000280     03  FT600-FUNCTION        PIC 9(01)     COMP.
000290         88  FT600-FUNC-PERIOD-TOTALS       VALUE 1.
000300         88  FT600-FUNC-CATEGORY-BREAKDOWN  VALUE 2.
000310         88  FT600-FUNC-BUDGET-STATUS       VALUE 3.
000320     03  FT600-YEAR            PIC 9(04)     COMP.
000330     03  FT600-MONTH           PIC 9(02)     COMP.
000340     03  FT600-WHOLE-YEAR-SW   PIC X(01)           VALUE "N".
000350         88  FT600-WHOLE-YEAR                VALUE "Y".
000360     03  FT600-BREAKDOWN-TYPE  PIC X(01).
000370*
000380*    FUNCTION 1 RESULTS - PERIOD TOTALS.
000390     03  FT600-INCOME-TOTAL    PIC S9(09)V99 COMP-3.
000400     03  FT600-EXPENSE-TOTAL   PIC S9(09)V99 COMP-3.
000410     03  FT600-NET-TOTAL       PIC S9(09)V99 COMP-3.
000420     03  FT600-SAVINGS-RATE    PIC S9(03)V99 COMP-3.
000430     03  FT600-AVG-DAILY-EXPENSE   PIC S9(07)V99 COMP-3.
000440     03  FT600-AVG-MONTHLY-EXPENSE PIC S9(09)V99 COMP-3.
000450     03  FT600-ESSENTIAL-TOTAL PIC S9(09)V99 COMP-3.
000460     03  FT600-ESSENTIAL-RATIO PIC S9(03)V99 COMP-3.
000470*
000480*    FUNCTION 2 RESULTS - CATEGORY BREAKDOWN TABLE.
000490     03  FT600-BREAKDOWN-COUNT PIC 9(03)     COMP  VALUE ZERO.
000500     03  FT600-BREAKDOWN-ENTRY OCCURS 200 TIMES
000510                               INDEXED BY FT600-BK-IDX.
000520         05  FT600-BK-CATEGORY-ID    PIC 9(04)     COMP.
000530         05  FT600-BK-CATEGORY-NAME  PIC X(20).
000540         05  FT600-BK-AMOUNT         PIC S9(09)V99 COMP-3.
000550         05  FT600-BK-PERCENT        PIC S9(03)V99 COMP-3.
000560         05  FILLER                  PIC X(05).
000570*
000580*    FUNCTION 3 RESULTS - BUDGET STATUS TABLE, ONE ENTRY
000590*    PER BUDGETED CATEGORY FOR THE GIVEN YEAR/MONTH.
000600     03  FT600-BUD-STATUS-COUNT PIC 9(03)    COMP  VALUE ZERO.
000610     03  FT600-BUD-STATUS-ENTRY OCCURS 200 TIMES
000620                               INDEXED BY FT600-BS-IDX.
000630         05  FT600-BS-CATEGORY-ID    PIC 9(04)     COMP.
000640         05  FT600-BS-CATEGORY-NAME  PIC X(20).
000650         05  FT600-BS-PLANNED        PIC S9(09)V99 COMP-3.
000660         05  FT600-BS-ACTUAL         PIC S9(09)V99 COMP-3.
000670         05  FT600-BS-REMAINING      PIC S9(09)V99 COMP-3.
000680         05  FT600-BS-PCT-SPENT      PIC S9(05)V99 COMP-3.
000690         05  FT600-BS-OVER-SW        PIC X(01)     VALUE "N".
000700             88  FT600-BS-OVER-BUDGET              VALUE "Y".
000710         05  FILLER                  PIC X(05).
000720*
000730     03  FT600-RETURN-CODE     PIC 9(02)     COMP  VALUE ZERO.
000740     03  FILLER                PIC X(04).
000750*
