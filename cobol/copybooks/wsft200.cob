000100*******************************************
000110*                                          *
000120*  LINKAGE FOR FT200 - YEARLY SUMMARY     *
000130*     CALLED BY FT000 ONCE PER YEAR       *
000140*     FOUND IN THE TRANSACTION TABLE.     *
000150*******************************************
000160* 19/03/26 CMB - CREATED.
000170*
000180 01  FT200-WS.
000190     03  FT200-YEAR            PIC 9(04)     COMP.
000200     03  FT200-RETURN-CODE     PIC 9(02)     COMP  VALUE ZERO.
000210     03  FILLER                PIC X(04).
000220*
