000100* 04/02/88 JFM - CREATED.
000110*
000120 SELECT PFT-BUDGET-FILE
000130     ASSIGN TO "BUDGETS"
000140     ORGANIZATION IS LINE SEQUENTIAL
000150     FILE STATUS IS BUD-FILE-STATUS.
000160*
