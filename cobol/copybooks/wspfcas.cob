000100*******************************************
000110*                                          *
000120*  CATEGORY STATISTICS TABLE - PFT SUITE  *
000130*     BUILT AND PRINTED BY FT400, ONE     *
000140*     ENTRY PER CATEGORY SEEN IN THE      *
000150*     TRANSACTION TABLE.                  *
000160*******************************************
000170* 04/02/88 JFM - CREATED.
000180* 19/03/26 CMB - ADDED CS-PCT-OF-TOTAL FOR BREAKDOWN PERCENTAGES.
000190*
000200 01  PFT-CAT-STATS-TABLE.
000210     03  CS-ENTRY-COUNT        BINARY-SHORT UNSIGNED VALUE ZERO.
000220     03  CS-ENTRY              OCCURS 200 TIMES
000230                                INDEXED BY CS-IDX.
000240         05  CS-CATEGORY-ID    PIC 9(04)     COMP.
000250         05  CS-CATEGORY-NAME  PIC X(20).
000260         05  CS-TRAN-COUNT     PIC 9(06)     COMP.
000270         05  CS-TOTAL-AMOUNT   PIC S9(09)V99 COMP-3.
000280         05  CS-AVERAGE-AMOUNT PIC S9(09)V99 COMP-3.
000290         05  CS-PCT-OF-TOTAL   PIC S9(03)V99 COMP-3.
000300         05  FILLER            PIC X(05).
000310*
