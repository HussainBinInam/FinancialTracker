000100*******************************************
000110*                                          *
000120*  CONSTANTS - PFT SUITE                  *
000130*     DEFAULT CATEGORY SEED SET AND       *
000140*     PFNNN ERROR MESSAGE CATALOGUE.      *
000150*******************************************
000160* 04/02/88 JFM - CREATED.
000170* 22/09/98 JFM - UNCATEGORIZED CAT-ID CONFIRMED ZERO, SEE FT000.
000180* 19/03/26 CMB - PF009 ADDED FOR REJECTED BUDGET RECORDS.
000190* 24/03/26 CMB - DEFAULT-CAT-VALUES REBUILT AS A PROPER REDEFINES,
000200*                DC-NAME/DC-DESCRIPTION WERE COMING UP BLANK.
000210*
000220*    DEFAULT CATEGORIES, SEEDED BY FT000 1000-LOAD-CATEGORIES
000230*    WHEN PFT-CATEGORY-FILE IS EMPTY OR ABSENT ON OPEN. LITERAL
000240*    LAID DOWN FIRST, 55 BYTES A CATEGORY, MATCHING PFT-CATEGORY-
000250*    RECORD'S FIELD WIDTHS - SEE 1095-SEED-ONE-CAT IN FT000.
000260*
000270 01  PFT-DEFAULT-CAT-VALUES    PIC X(550) VALUE
000280    "0001SALARY              IINCOME FROM EMPLOYMENT        "
000290-   "0002INVESTMENTS         IDIVIDENDS, INTEREST, GAINS    "
000300-   "0003GIFTS               IGIFTS AND OTHER WINDFALLS     "
000310-   "0101FOOD                EGROCERIES AND DINING          "
000320-   "0102HOUSING             ERENT, MORTGAGE, REPAIRS       "
000330-   "0103TRANSPORTATION      EFUEL, TRANSIT, VEHICLE UPKEEP "
000340-   "0104UTILITIES           EPOWER, WATER, PHONE, INTERNET "
000350-   "0105ENTERTAINMENT       ELEISURE AND RECREATION        "
000360-   "0106HEALTHCARE          EMEDICAL, DENTAL, PHARMACY     "
000370-   "0000UNCATEGORIZED       ECATCH-ALL FOR UNKNOWN CATEGORY".
000380*
000390 01  PFT-DEFAULT-CATEGORIES REDEFINES PFT-DEFAULT-CAT-VALUES.
000400     03  PFT-DFLT-CAT-ENTRY    OCCURS 10 TIMES.
000410         05  DC-ID             PIC 9(04).
000420         05  DC-NAME           PIC X(20).
000430         05  DC-TYPE           PIC X(01).
000440         05  DC-DESCRIPTION    PIC X(30).
000450*
000460*    ERROR MESSAGE CATALOGUE, DISPLAYED BY FT000 1200-REJECT-TRAN
000470*    AND 1300-REJECT-BUD AGAINST THE REJECTED RECORD.
000480*
000490 01  PFT-ERROR-MESSAGES.
000500     03  PF001         PIC X(40) VALUE
000510         "PF001 TRANSACTION AMOUNT NOT POSITIVE -".
000520     03  PF002         PIC X(40) VALUE
000530         "PF002 TRANSACTION DATE NOT VALID     -".
000540     03  PF003         PIC X(40) VALUE
000550         "PF003 TRANSACTION TYPE NOT I OR E    -".
000560     03  PF004         PIC X(40) VALUE
000570         "PF004 CATEGORY NOT ON FILE, ASSIGNED TO".
000580     03  PF005         PIC X(40) VALUE
000590         "PF005 UNCATEGORIZED                   ".
000600     03  PF006         PIC X(40) VALUE
000610         "PF006 CATEGORY FILE EMPTY, DEFAULTS SET".
000620     03  PF007         PIC X(40) VALUE
000630         "PF007 BUDGET PLANNED AMOUNT NOT > ZERO".
000640     03  PF008         PIC X(40) VALUE
000650         "PF008 BUDGET DATE NOT A VALID YR/MONTH".
000660     03  PF009         PIC X(40) VALUE
000670         "PF009 BUDGET RECORD REJECTED          ".
000680     03  FILLER        PIC X(08).
000690*
