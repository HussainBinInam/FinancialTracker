000100*******************************************
000110*                                          *
000120*  IN-MEMORY TABLES - PFT SUITE           *
000130*     LOADED ONCE AT START OF RUN BY      *
000140*     FT000 AND SHARED (BY REFERENCE)     *
000150*     WITH EVERY REPORT SUBPROGRAM.       *
000160*     NO INDEXED FILES - TABLES ARE       *
000170*     THE INDEX.                          *
000180*******************************************
000190* 04/02/88 JFM - CREATED.
000200* 08/07/98 JFM - MAX-TRAN RAISED 2000 TO 6000, Y2K VOLUME REVIEW.
000210* 19/03/26 CMB - MAX-BUD RAISED 300 TO 600 FOR MULTI-YEAR RUNS.
000220*
000230 01  PFT-TRANSACTION-TABLE.
000240     03  TRAN-ENTRY-COUNT      BINARY-LONG UNSIGNED VALUE ZERO.
000250     03  TRAN-ENTRY            OCCURS 6000 TIMES
000260                                INDEXED BY TX-IDX.
000270         05  TE-ID             PIC X(12).
000280         05  TE-TYPE            PIC X(01).
000290         05  TE-DATE            PIC 9(08)    COMP.
000300         05  TE-AMOUNT          PIC S9(09)V99 COMP-3.
000310         05  TE-CATEGORY-ID     PIC 9(04)    COMP.
000320         05  TE-DESCRIPTION     PIC X(30).
000330         05  TE-ESSENTIAL       PIC X(01).
000340         05  TE-SOURCE          PIC X(01).
000350         05  FILLER             PIC X(02).
000360*
000370 01  PFT-CATEGORY-TABLE.
000380     03  CAT-ENTRY-COUNT       BINARY-SHORT UNSIGNED VALUE ZERO.
000390     03  CAT-ENTRY             OCCURS 200 TIMES
000400                                INDEXED BY CT-IDX.
000410         05  CE-ID              PIC 9(04)    COMP.
000420         05  CE-NAME            PIC X(20).
000430         05  CE-TYPE            PIC X(01).
000440         05  CE-DESCRIPTION     PIC X(30).
000450         05  FILLER             PIC X(05).
000460*
000470 01  PFT-BUDGET-TABLE.
000480     03  BUD-ENTRY-COUNT       BINARY-SHORT UNSIGNED VALUE ZERO.
000490     03  BUD-ENTRY             OCCURS 600 TIMES
000500                                INDEXED BY BX-IDX.
000510         05  BE-ID              PIC X(12).
000520         05  BE-YEAR            PIC 9(04)    COMP.
000530         05  BE-MONTH           PIC 9(02)    COMP.
000540         05  BE-CATEGORY-ID     PIC 9(04)    COMP.
000550         05  BE-PLANNED-AMOUNT  PIC S9(09)V99 COMP-3.
000560         05  BE-NOTES           PIC X(30).
000570         05  FILLER             PIC X(02).
000580*
