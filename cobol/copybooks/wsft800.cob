000100*******************************************
000110*                                          *
000120*  LINKAGE FOR FT800 - DATE ROUTINE       *
000130*     FUNC 1 = VALIDATE CCYYMMDD DATE.    *
000140*     FUNC 2 = DAYS IN FT800-MONTH OF     *
000150*              FT800-YEAR, LEAP ADJUSTED. *
000160*     FUNC 3 = MONTH NAME FOR FT800-MONTH.*
000170*     FUNC 4 = IS FT800-TEST-DATE IN THE  *
000180*              RANGE START/END DATE.      *
000190*******************************************
000200* 19/03/26 CMB - CREATED.
000210*
000220 01  FT800-WS.
000230     03  FT800-FUNCTION        PIC 9(01)     COMP.
000240         88  FT800-FUNC-VALIDATE-DATE       VALUE 1.
000250         88  FT800-FUNC-DAYS-IN-MONTH       VALUE 2.
000260         88  FT800-FUNC-MONTH-NAME          VALUE 3.
000270         88  FT800-FUNC-DATE-IN-RANGE       VALUE 4.
000280     03  FT800-DATE            PIC 9(08)     COMP.
000290     03  FT800-YEAR            PIC 9(04)     COMP.
000300     03  FT800-MONTH           PIC 9(02)     COMP.
000310     03  FT800-DAY             PIC 9(02)     COMP.
000320     03  FT800-TEST-DATE       PIC 9(08)     COMP.
000330     03  FT800-RANGE-START     PIC 9(08)     COMP.
000340     03  FT800-RANGE-END       PIC 9(08)     COMP.
000350     03  FT800-DAYS-IN-MONTH   PIC 9(02)     COMP.
000360     03  FT800-MONTH-NAME      PIC X(09).
000370     03  FT800-LEAP-YEAR-SW    PIC X(01)           VALUE "N".
000380         88  FT800-LEAP-YEAR                 VALUE "Y".
000390     03  FT800-VALID-SW        PIC X(01)           VALUE "N".
000400         88  FT800-DATE-IS-VALID             VALUE "Y".
000410     03  FT800-IN-RANGE-SW     PIC X(01)           VALUE "N".
000420         88  FT800-DATE-IN-RANGE             VALUE "Y".
000430     03  FT800-RETURN-CODE     PIC 9(02)     COMP  VALUE ZERO.
000440     03  FILLER                PIC X(04).
000450*
