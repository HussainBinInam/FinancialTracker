000100*******************************************
000110*                                          *
000120*  LINKAGE FOR FT100 - MONTHLY SUMMARY    *
000130*     CALLED BY FT000 ONCE PER MONTH      *
000140*     FOUND IN THE TRANSACTION TABLE.     *
000150*******************************************
000160* 19/03/26 CMB - CREATED.
000170*
000180 01  FT100-WS.
000190     03  FT100-YEAR            PIC 9(04)     COMP.
000200     03  FT100-MONTH           PIC 9(02)     COMP.
000210     03  FT100-RETURN-CODE     PIC 9(02)     COMP  VALUE ZERO.
000220     03  FILLER                PIC X(04).
000230*
