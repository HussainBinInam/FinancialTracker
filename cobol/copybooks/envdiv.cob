000100*******************************************************
000110*                                                      *
000120*  SHARED ENVIRONMENT DIVISION ENTRIES - PFT SUITE     *
000130*     COPIED INTO EVERY PFT PROGRAM AFTER              *
000140*     ENVIRONMENT DIVISION.                             *
000150*                                                      *
000160*******************************************************
000170* 11/01/88 JFM - CREATED FOR PAYROLL/LEDGER SPLIT.
000180* 14/09/98 DLT - Y2K REVIEW, NO DATE FIELDS HERE, OK AS IS.
000190* 06/02/09 SRK - ADDED UPSI-0 FOR THE -T TEST-DATA SWITCH.
000200* 19/03/26 CMB - ADDED PFT-PRINTER FOR REPORT SPOOLING.
000210*
000220 CONFIGURATION SECTION.
000230*-------------------------------------------------------
000240 SOURCE-COMPUTER.   PFT-HOST.
000250 OBJECT-COMPUTER.   PFT-HOST.
000260 SPECIAL-NAMES.
000270     C01            IS TOP-OF-FORM
000280     PFT-PRINTER    IS PRT
000290     UPSI-0         IS PFT-TEST-SWITCH
000300                        ON STATUS IS PFT-TEST-ON
000310                        OFF STATUS IS PFT-TEST-OFF
000320     CLASS PFT-ALPHA IS "A" THRU "Z" "A" THRU "Z"
000330     CLASS PFT-NUMERIC-DATE IS "0" THRU "9".
000340*
