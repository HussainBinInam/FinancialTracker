000100*******************************************
000110*                                          *
000120*  RECORD DEFINITION FOR CATEGORY         *
000130*           FILE                          *
000140*     USES CAT-ID AS KEY - HELD IN        *
000150*     TABLE CAT-TABLE, MATCHED BY SCAN    *
000160*******************************************
000170*  FILE SIZE 55 BYTES, PADDED TO 60.
000180*
000190* 04/02/88 JFM - CREATED.
000200* 19/03/26 CMB - CAT-TYPE "B" (BOTH) ADDED FOR CATEGORIES THAT CAN
000210*                CARRY EITHER INCOME OR EXPENSE ACTIVITY.
000220*
000230 01  PFT-CATEGORY-RECORD.
000240     03  CAT-ID                PIC 9(04).
000250     03  CAT-NAME              PIC X(20).
000260     03  CAT-TYPE              PIC X(01).
000270         88  CAT-INCOME-ONLY           VALUE "I".
000280         88  CAT-EXPENSE-ONLY          VALUE "E".
000290         88  CAT-BOTH-TYPES            VALUE "B".
000300     03  CAT-DESCRIPTION       PIC X(30).
000310     03  FILLER                PIC X(05).
000320*
