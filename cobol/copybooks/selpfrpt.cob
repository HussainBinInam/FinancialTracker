000100* 04/02/88 JFM - CREATED.
000110*
000120 SELECT PFT-REPORT-FILE
000130     ASSIGN TO "REPORT"
000140     ORGANIZATION IS LINE SEQUENTIAL
000150     FILE STATUS IS RPT-FILE-STATUS.
000160*
