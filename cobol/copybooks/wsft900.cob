000100*******************************************
000110*                                          *
000120*  LINKAGE FOR FT900 - REPORT WRITER      *
000130*     FUNC 1 = OPEN REPORT FILE.          *
000140*     FUNC 2 = WRITE FT900-PRINT-LINE.    *
000150*     FUNC 3 = WRITE CONTROL TOTALS       *
000160*              FOOTER FROM FT900-CTRLS.   *
000170*     FUNC 4 = CLOSE REPORT FILE.         *
000180*******************************************
000190* 19/03/26 CMB - CREATED.
000200*
000210 01  FT900-WS.
000220     03  FT900-FUNCTION        PIC 9(01)     COMP.
000230         88  FT900-FUNC-OPEN                VALUE 1.
000240         88  FT900-FUNC-WRITE-LINE          VALUE 2.
000250         88  FT900-FUNC-WRITE-CONTROLS      VALUE 3.
000260         88  FT900-FUNC-CLOSE               VALUE 4.
000270     03  FT900-PRINT-LINE      PIC X(132).
000280     03  FT900-CTRLS.
000290         05  FT900-TRAN-READ       PIC 9(06) COMP.
000300         05  FT900-TRAN-ACCEPT     PIC 9(06) COMP.
000310         05  FT900-TRAN-REJECT     PIC 9(06) COMP.
000320         05  FT900-CAT-READ        PIC 9(04) COMP.
000330         05  FT900-BUD-READ        PIC 9(04) COMP.
000340         05  FT900-BUD-ACCEPT      PIC 9(04) COMP.
000350         05  FT900-BUD-REJECT      PIC 9(04) COMP.
000360     03  FT900-RETURN-CODE     PIC 9(02)     COMP  VALUE ZERO.
000370     03  FILLER                PIC X(04).
000380*
