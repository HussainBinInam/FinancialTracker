000100* 04/02/88 JFM - CREATED.
000110*
000120 SELECT PFT-CATEGORY-FILE
000130     ASSIGN TO "CATEGORIES"
000140     ORGANIZATION IS LINE SEQUENTIAL
000150     FILE STATUS IS CAT-FILE-STATUS.
000160*
