000100*******************************************
000110*                                          *
000120*  GENERAL WORKING STORAGE - PFT SUITE    *
000130*     SWITCHES, DATE WORK AREAS, MONTH    *
000140*     NAME AND DAYS-IN-MONTH TABLES.      *
000150*     COPIED INTO FT000 AND ANY REPORT    *
000160*     SUBPROGRAM THAT NEEDS DATE MATHS.   *
000170*******************************************
000180* 04/02/88 JFM - CREATED.
000190* 14/09/98 DLT - Y2K REVIEW - PFT-WD-YEAR ALREADY 4 DIGIT, NO CHG.
000200* 19/03/26 CMB - ADDED PFT-DAYS-IN-MONTH TABLE FOR FT800.
000210*
000220 01  PFT-SWITCHES.
000230     03  PFT-SW-TRAN-EOF       PIC X(01)  VALUE "N".
000240         88  TRAN-IS-EOF               VALUE "Y".
000250     03  PFT-SW-CAT-EOF        PIC X(01)  VALUE "N".
000260         88  CAT-IS-EOF                VALUE "Y".
000270     03  PFT-SW-BUD-EOF        PIC X(01)  VALUE "N".
000280         88  BUD-IS-EOF                VALUE "Y".
000290     03  PFT-SW-CAT-SEEDED     PIC X(01)  VALUE "N".
000300         88  CAT-WAS-SEEDED            VALUE "Y".
000310*
000320 01  PFT-WORK-DATE.
000330     03  PFT-WD-YEAR           PIC 9(04).
000340     03  PFT-WD-MONTH          PIC 9(02).
000350     03  PFT-WD-DAY            PIC 9(02).
000360 01  PFT-WORK-DATE9 REDEFINES PFT-WORK-DATE
000370                               PIC 9(08).
000380*
000390 01  PFT-MONTH-NAMES-LIT       PIC X(108) VALUE
000400    "JANUARY  FEBRUARY MARCH    APRIL    MAY      JUNE     "
000410-   "JULY     AUGUST   SEPTEMBEROCTOBER  NOVEMBER DECEMBER ".
000420 01  PFT-MONTH-NAME-TABLE REDEFINES PFT-MONTH-NAMES-LIT.
000430     03  PFT-MONTH-NAME        PIC X(09) OCCURS 12
000440                                INDEXED BY MN-IDX.
000450*
000460 01  PFT-DAYS-IN-MONTH-LIT     PIC 9(24) VALUE
000470     312831303130313130313031.
000480 01  PFT-DAYS-IN-MONTH-TABLE REDEFINES PFT-DAYS-IN-MONTH-LIT.
000490     03  PFT-DAYS-IN-MONTH     PIC 9(02) OCCURS 12
000500                                INDEXED BY DM-IDX.
000510*
